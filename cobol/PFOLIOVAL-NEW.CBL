000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PFOLIOVAL-NEW.
000300 AUTHOR. JEFFREY CLENDENING.
000400 INSTALLATION. CIRCULATION DATA PROCESSING.
000500 DATE-WRITTEN. 03/14/1988.
000600 DATE-COMPILED. 03/14/1988.
000700 SECURITY. NON-CONFIDENTIAL.
000800*REMARKS AND MODIFICATIONS.
000900******************************************************************
001000* REMARKS:
001100* BATCH CORE FOR THE PORTFOLIO TRACKER - LOADS EACH TICKER'S
001200* DAILY CLOSE HISTORY AND THE CURRENT PORTFOLIO SNAPSHOTS, THEN
001300* WALKS THE OPERATION-REQUEST FILE IN ORDER APPLYING BUYS,
001400* SELLS, VALUATIONS, REBALANCES AND THE TICKER-LEVEL ANALYTICS,
001500* WRITING ANSWER LINES TO VALUATION-REPORT AND REWRITING THE
001600* PORTFOLIO FILE AT END OF RUN.  REPLACES THE OLD DESK-TOP
001700* SPREADSHEET THE ANALYSTS WERE KEEPING BY HAND.
001800*
001900*
002000******************************************************************
002100*  MODIFICATION HISTORY:
002200*
002300*   MODIFIED: 03/14/1988
002400*   PROGRAMMER: Jeffrey Clendening
002500*   MODIFICATION: ORIGINAL PROGRAM, FIRST CUT AT BUY/SELL/VAL.
002600*
002700*   MODIFIED: 08/22/1988
002800*   PROGRAMMER: Jeffrey Clendening
002900*   MODIFICATION: ADDED DIST AND COMP REQUEST CODES PER ANALYST
003000*                 REQUEST PF-0009.
003100*
003200*   MODIFIED: 02/03/1989
003300*   PROGRAMMER: Jeffrey Clendening
003400*   MODIFICATION: ADDED REBALANCE (REBA) LOGIC - IMPLICIT BUY/
003500*                 SELL PAIRS NOW DRIVEN OFF TARGET PERCENTAGES.
003600*
003700*   MODIFIED: 11/30/1989
003800*   PROGRAMMER: Jeffrey Clendening
003900*   MODIFICATION: ADDED GAIN/LOSS (GNLS) AND MOVING AVERAGE
004000*                 (MAVG) TICKER-LEVEL REQUESTS.  THESE CARRY NO
004100*                 PORTFOLIO AND SKIP THE CHRONOLOGY GUARD.
004200*
004300*   MODIFIED: 05/17/1990
004400*   PROGRAMMER: Jeffrey Clendening
004500*   MODIFICATION: ADDED X-DAY CROSSOVER (XOVR) REQUEST.
004600*
004700*   MODIFIED: 04/09/1991
004800*   PROGRAMMER: Jeffrey Clendening
004900*   MODIFICATION: ADDED CHRT PERFORMANCE CHART.  BORROWED THE
005000*                 OCCURS-TABLE LOAD STYLE FROM UPCREPORTTREE
005100*                 FOR THE BUCKET-DATE LIST.
005200*
005300*   MODIFIED: 11/02/1991
005400*   PROGRAMMER: Jeffrey Clendening
005500*   MODIFICATION: ADDED PL-SHARES-X9 ALPHA REDEFINE TO COPYBOOK
005600*                 PF FOR THE SAVE-PORTFOLIO EDIT ROUTINE. PF-0054
005700*
005800*   MODIFIED: 06/30/1992
005900*   PROGRAMMER: Jeffrey Clendening
006000*   MODIFICATION: RAISED OP-PERCENTAGES TABLE TO 50 SLOTS. PF-0071
006100*
006200*   MODIFIED: 09/09/1994
006300*   PROGRAMMER: Jeffrey Clendening
006400*   MODIFICATION: WIDENED PH-VOLUME TO 9(09).  PF-0118
006500*
006600*   MODIFIED: 01/23/1996
006700*   PROGRAMMER: Jeffrey Clendening
006800*   MODIFICATION: TICKER TABLE RAISED FROM 25 TO 60 ENTRIES -
006900*                 BOND FUND PORTFOLIO RAN OUT OF ROOM.  PF-0166
007000*
007100*   MODIFIED: 10/14/1998
007200*   PROGRAMMER: Jeffrey Clendening
007300*   MODIFICATION: Y2K REMEDIATION - PORTFOLIO AND PRICE HISTORY
007400*                 DATES WERE ALREADY STORED FULL CCYY-MM-DD SO NO
007500*                 FIELD WIDTHS CHANGED; JULIAN-DATE PARAGRAPHS
007600*                 REVIEWED AND CONFIRMED GOOD PAST 12/31/1999.
007700*                 REQUEST PF-0201.
007800*
007900*   MODIFIED: 03/01/1999
008000*   PROGRAMMER: Jeffrey Clendening
008100*   MODIFICATION: Y2K SIGN-OFF - RE-RAN FULL REGRESSION BATCH
008200*                 WITH TEST DATES IN 1999 AND 2000, NO DIFFS.
008300*                 REQUEST PF-0201 CLOSED.
008400*
008500*   MODIFIED: 06/11/2003
008600*   PROGRAMMER: R. HALVERSON
008700*   MODIFICATION: CHART SCALE DIVIDE CAN ZERO-DIVIDE ON A FLAT
008800*                 PRICE SERIES - ADDED ON SIZE ERROR TRAP PER
008900*                 HELP DESK TICKET PF-0244 RATHER THAN LET THE
009000*                 STEP ABEND.
009100*
009200*   MODIFIED:
009300*   PROGRAMMER:
009400*   MODIFICATION:
009500*
009600******************************************************************
009700 ENVIRONMENT DIVISION.
009800 CONFIGURATION SECTION.
009900 SOURCE-COMPUTER. HP-9000.
010000 OBJECT-COMPUTER. HP-9000.
010100 SPECIAL-NAMES.
010200     C01 IS TOP-OF-FORM
010300     CLASS CAP-LETTER IS "A" THRU "Z"
010400     CLASS NUMERIC-DIGIT IS "0" THRU "9"
010500     UPSI-0 IS TEST-RUN-SWITCH.
010600 INPUT-OUTPUT SECTION.
010700 FILE-CONTROL.
010800     COPY PHSEL.
010900     COPY PFSEL.
011000     COPY OPSEL.
011100     SELECT VALUATION-REPORT ASSIGN PRINT WS-VR-FILENAME
011200         STATUS IS VR-FL-STATUS.
011300*
011400 DATA DIVISION.
011500 FILE SECTION.
011600 FD  PRICE-HISTORY-FILE
011700     LABEL RECORDS ARE STANDARD
011800     RECORDING MODE IS F.
011900 01  PH-CSV-LINE-FD                  PIC X(80).
012000*
012100 FD  PORTFOLIO-FILE
012200     LABEL RECORDS ARE STANDARD
012300     RECORDING MODE IS F.
012400 01  PF-HEADER-REC-FD                PIC X(70).
012500 01  PF-LOT-REC-FD                   PIC X(26).
012600*
012700 FD  OPERATION-REQUEST-FILE
012800     LABEL RECORDS ARE STANDARD
012900     RECORDING MODE IS F.
013000 01  OP-REC-FD                       PIC X(229).
013100*
013200 FD  VALUATION-REPORT
013300     LABEL RECORDS ARE OMITTED
013400     RECORDING MODE IS F.
013500 01  VR-LINE-FD                      PIC X(132).
013600 WORKING-STORAGE SECTION.
013700*----------------------------------------------------------------
013800* RECORD LAYOUTS SHARED WITH THE FILE SECTION COPYBOOKS.
013900*----------------------------------------------------------------
014000 COPY PH.
014100 COPY PF.
014200 COPY OP.
014300 COPY RPTLINE.
014400*----------------------------------------------------------------
014500* RUN-TIME FILE NAMES.
014600*----------------------------------------------------------------
014700 01  WS-PH-FILENAME.
014800     05  FILLER                      PIC X(13) VALUE
014900                                      "/u/prb/f/stk/".
015000     05  WS-PH-TICKER                PIC X(04).
015100     05  FILLER                      PIC X(01) VALUE SPACE.
015200*
015300 01  WS-VR-FILENAME.
015400     05  FILLER                      PIC X(22) VALUE
015500                                      "/u/prb/f/stk/rpt/VAL-".
015600     05  WS-VR-FILENAME-CCYY         PIC 9(04).
015700     05  WS-VR-FILENAME-MM           PIC 9(02).
015800     05  FILLER                      PIC X(04) VALUE ".rpt".
015900*----------------------------------------------------------------
016000* FILE STATUS SWITCHES.
016100*----------------------------------------------------------------
016200 01  WS-FILE-STATUSES.
016300     05  PH-FL-STATUS                PIC X(02) VALUE SPACE.
016400         88  PH-OK                       VALUE "00".
016500         88  PH-EOF                      VALUE "10".
016600     05  PF-FL-STATUS                PIC X(02) VALUE SPACE.
016700         88  PF-OK                       VALUE "00".
016800         88  PF-EOF                      VALUE "10".
016900     05  OP-FL-STATUS                PIC X(02) VALUE SPACE.
017000         88  OP-OK                       VALUE "00".
017100         88  OP-EOF                      VALUE "10".
017200     05  VR-FL-STATUS                PIC X(02) VALUE SPACE.
017300         88  VR-OK                       VALUE "00".
017400     05  FILLER                      PIC X(08).
017500*----------------------------------------------------------------
017600* RUN COUNTERS - SAME COMP-3 HABIT AS THE MATCH/MERGE JOBS.
017700*----------------------------------------------------------------
017800 01  WS-COUNTERS.
017900     05  WS-OP-READ-CNT              PIC S9(7) COMP-3 VALUE ZERO.
018000     05  WS-OP-OK-CNT                PIC S9(7) COMP-3 VALUE ZERO.
018100     05  WS-OP-REJECT-CNT            PIC S9(7) COMP-3 VALUE ZERO.
018200     05  WS-PORT-LOADED-CNT          PIC S9(5) COMP-3 VALUE ZERO.
018300     05  WS-PORT-SAVED-CNT           PIC S9(5) COMP-3 VALUE ZERO.
018400     05  FILLER                      PIC X(04).
018500*----------------------------------------------------------------
018600* EOF / CONDITION SWITCHES.
018700*----------------------------------------------------------------
018800 01  WS-SWITCHES.
018900     05  WS-EOF-OP                   PIC X(01) VALUE "N".
019000         88  EOF-OP                      VALUE "Y".
019100     05  WS-REJECT-SW                PIC X(01) VALUE "N".
019200         88  REQUEST-REJECTED            VALUE "Y".
019300     05  WS-LOT-FOUND-SW             PIC X(01) VALUE "N".
019400         88  LOT-WAS-FOUND               VALUE "Y".
019500     05  WS-TICKER-FOUND-SW          PIC X(01) VALUE "N".
019600         88  TICKER-WAS-FOUND            VALUE "Y".
019700     05  WS-PORT-FOUND-SW            PIC X(01) VALUE "N".
019800         88  PORTFOLIO-WAS-FOUND         VALUE "Y".
019900     05  WS-DATE-FOUND-SW            PIC X(01) VALUE "N".
020000         88  DATE-WAS-FOUND              VALUE "Y".
020100     05  WS-DUP-MISMATCH-SW          PIC X(01) VALUE "N".
020200         88  DUP-PORTFOLIO-MISMATCH      VALUE "Y".
020300*----------------------------------------------------------------
020400* TABLE SUBSCRIPTS (HOUSE STANDARD - PLAIN X1 THRU X4, SAME AS
020500* UPCREPORTTREE) AND THE TABLE ENTRY INDEXES.
020600*----------------------------------------------------------------
020700 01  WS-SUBSCRIPTS.
020800     05  WS-X1                       PIC 9(04) COMP VALUE 0.
020900     05  WS-X2                       PIC 9(04) COMP VALUE 0.
021000     05  WS-X3                       PIC 9(04) COMP VALUE 0.
021100     05  WS-X4                       PIC 9(04) COMP VALUE 0.
021200*----------------------------------------------------------------
021300* IN-MEMORY TICKER PRICE-HISTORY CACHE - ONE ENTRY PER DISTINCT
021400* TICKER SEEN THIS RUN.  LOADED ONCE, SCANNED (NOT SORTED, NOT
021500* INDEXED) FOR EVERY LOOKUP - SAME ASSUMPTION THE ORIGINAL DESK
021600* TOOL MADE.
021700*----------------------------------------------------------------
021800 01  WS-TICKER-TABLE.
021900     05  WS-TICKER-COUNT             PIC 9(03) COMP VALUE 0.
022000     05  WS-TICKER-ENTRY OCCURS 60 TIMES.
022100         10  WS-TK-SYMBOL            PIC X(04).
022200         10  WS-TK-ROW-COUNT         PIC 9(04) COMP VALUE 0.
022300         10  WS-TK-MIN-DATE          PIC X(10).
022400         10  WS-TK-MAX-DATE          PIC X(10).
022500         10  WS-TK-ROW OCCURS 1500 TIMES.
022600             15  WS-TK-ROW-DATE      PIC X(10).
022700             15  WS-TK-ROW-CLOSE     PIC S9(7)V9(4).
022800             15  FILLER              PIC X(06).
022900*----------------------------------------------------------------
023000* IN-MEMORY PORTFOLIO TABLE - ONE ENTRY PER PORTFOLIO LOADED OR
023100* CREATED THIS RUN.
023200*----------------------------------------------------------------
023300 01  WS-PORTFOLIO-TABLE.
023400     05  WS-PORTFOLIO-COUNT          PIC 9(03) COMP VALUE 0.
023500     05  WS-PORTFOLIO-ENTRY OCCURS 40 TIMES.
023600         10  WS-PF-NAME              PIC X(30).
023700         10  WS-PF-LATEST-DATE       PIC X(10).
023800         10  WS-PF-LOT-COUNT         PIC 9(04) COMP VALUE 0.
023900         10  WS-PF-LOT OCCURS 50 TIMES.
024000             15  WS-LOT-TICKER       PIC X(04).
024100             15  WS-LOT-SHARES       PIC S9(7)V9(4).
024200             15  WS-LOT-DATE-ADDED   PIC X(10).
024300             15  FILLER              PIC X(06).
024400*----------------------------------------------------------------
024500* TICKER CURRENTLY BEING LOOKED UP, AND THE BROKEN-APART FIELDS
024600* OFF ONE PRICE-HISTORY CSV LINE.
024700*----------------------------------------------------------------
024800 01  WS-LOOKUP-TICKER                PIC X(04).
024900 01  WS-TICKER-CHARS REDEFINES WS-LOOKUP-TICKER.
025000     05  WS-TICKER-CHAR OCCURS 4 TIMES PIC X(01).
025100*
025200 01  WS-CSV-FIELDS.
025300     05  WS-CSV-DATE                 PIC X(10).
025400     05  WS-CSV-OPEN                 PIC S9(7)V9(4).
025500     05  WS-CSV-HIGH                 PIC S9(7)V9(4).
025600     05  WS-CSV-LOW                  PIC S9(7)V9(4).
025700     05  WS-CSV-CLOSE                PIC S9(7)V9(4).
025800     05  WS-CSV-SKIP                 PIC X(12).
025900     05  WS-CSV-VOLUME               PIC S9(9).
026000     05  FILLER                      PIC X(04).
026100*----------------------------------------------------------------
026200* SCRATCH AREA FOR A PORTFOLIO HEADER + LOTS JUST READ OFF THE
026300* PORTFOLIO-FILE, HELD HERE UNTIL WE KNOW WHETHER IT IS A NEW
026400* PORTFOLIO OR A REPEAT OF ONE ALREADY IN WS-PORTFOLIO-TABLE.
026500*----------------------------------------------------------------
026600 01  WS-LOAD-SCRATCH.
026700     05  WS-LS-NAME                  PIC X(30).
026800     05  WS-LS-LATEST-DATE           PIC X(10).
026900     05  WS-LS-LOT-COUNT             PIC 9(04) COMP VALUE 0.
027000     05  WS-LS-LOT OCCURS 50 TIMES.
027100         10  WS-LS-LOT-TICKER        PIC X(04).
027200         10  WS-LS-LOT-SHARES        PIC S9(7)V9(4).
027300         10  WS-LS-LOT-DATE-ADDED    PIC X(10).
027400         10  FILLER                  PIC X(06).
027500*----------------------------------------------------------------
027600* DATE-STRING SCRATCH AREAS - SAME GROUP LAYOUT REUSED FOR ANY
027700* YYYY-MM-DD FIELD WE NEED TO PICK APART OR BUILD.
027800*----------------------------------------------------------------
027900 01  WS-DATE-SCRATCH.
028000     05  WS-DS-CCYY                  PIC 9(04).
028100     05  WS-DS-DASH-1                PIC X(01).
028200     05  WS-DS-MM                    PIC 9(02).
028300     05  WS-DS-DASH-2                PIC X(01).
028400     05  WS-DS-DD                    PIC 9(02).
028500*
028600 01  WS-DATE-SCRATCH-2.
028700     05  WS-DS2-CCYY                 PIC 9(04).
028800     05  WS-DS2-DASH-1               PIC X(01).
028900     05  WS-DS2-MM                   PIC 9(02).
029000     05  WS-DS2-DASH-2               PIC X(01).
029100     05  WS-DS2-DD                   PIC 9(02).
029200*
029300 01  WS-TODAY-NUM.
029400     05  WS-TODAY-CCYY               PIC 9(04).
029500     05  WS-TODAY-MM                 PIC 9(02).
029600     05  WS-TODAY-DD                 PIC 9(02).
029700*
029800 01  WS-TODAY-TEXT.
029900     05  WS-TT-CCYY                  PIC 9(04).
030000     05  FILLER                      PIC X(01) VALUE "-".
030100     05  WS-TT-MM                    PIC 9(02).
030200     05  FILLER                      PIC X(01) VALUE "-".
030300     05  WS-TT-DD                    PIC 9(02).
030400*----------------------------------------------------------------
030500* JULIAN DAY-NUMBER WORK AREA - USED TO ADD/SUBTRACT DAYS, TAKE
030600* WHOLE-DAY DIFFERENCES, AND SNAP TO MONTH/YEAR END.  THE SHOP
030700* HAD NO DATE INTRINSIC FUNCTIONS ON THE HP-9000 COMPILER, SO
030800* THIS IS THE SAME FLIEGEL/VAN FLANDERN ARITHMETIC THE PAYROLL
030900* SYSTEM USES FOR EFFECTIVE-DATE MATH.
031000*----------------------------------------------------------------
031100 01  WS-JULIAN-CALC.
031200     05  WS-JC-CCYY                  PIC S9(08) COMP.
031300     05  WS-JC-MM                    PIC S9(08) COMP.
031400     05  WS-JC-DD                    PIC S9(08) COMP.
031500     05  WS-JC-A                     PIC S9(08) COMP.
031600     05  WS-JC-B                     PIC S9(08) COMP.
031700     05  WS-JC-C                     PIC S9(08) COMP.
031800     05  WS-JC-D                     PIC S9(08) COMP.
031900     05  WS-JC-JDN                   PIC S9(08) COMP.
032000     05  WS-JC-L                     PIC S9(08) COMP.
032100     05  WS-JC-N                     PIC S9(08) COMP.
032200     05  WS-JC-Y                     PIC S9(08) COMP.
032300     05  WS-JC-M                     PIC S9(08) COMP.
032400*
032500 77  WS-JDN-HOLD-1                   PIC S9(08) COMP.
032600 77  WS-JDN-HOLD-2                   PIC S9(08) COMP.
032700 77  WS-JDN-DIFFERENCE               PIC S9(08) COMP.
032800*
032900* DATE STRING HANDED TO/RETURNED FROM THE JULIAN ROUTINES.
033000 01  WS-JC-CCYY-DATE                 PIC X(10).
033100 01  WS-JCD-GROUP REDEFINES WS-JC-CCYY-DATE.
033200     05  WS-JCD-CCYY                 PIC 9(04).
033300     05  WS-JCD-DASH-1               PIC X(01).
033400     05  WS-JCD-MM                   PIC 9(02).
033500     05  WS-JCD-DASH-2               PIC X(01).
033600     05  WS-JCD-DD                   PIC 9(02).
033700*----------------------------------------------------------------
033800* WORK FIELDS SHARED BY THE UTILS VALIDATION PARAGRAPHS.
033900*----------------------------------------------------------------
034000 01  WS-DATE-CHK                     PIC X(10).
034100 01  WS-CG-DATE                      PIC X(10).
034200 77  WS-CLOSE-FOUND                  PIC S9(07)V9(4) VALUE 0.
034300 01  WS-RM-WORK.
034400     05  WS-RM-START                 PIC X(10).
034500     05  WS-RM-END                   PIC X(10).
034600     05  WS-RM-WINDOW                PIC S9(08) COMP VALUE 0.
034700*----------------------------------------------------------------
034800* MOVING-AVERAGE / CROSSOVER / GAIN-LOSS WORK FIELDS.
034900*----------------------------------------------------------------
035000 01  WS-MAVG-WORK.
035100     05  WS-MAVG-END-DATE            PIC X(10).
035200     05  WS-MAVG-WINDOW              PIC 9(04) COMP VALUE 0.
035300     05  WS-MAVG-SUM                 PIC S9(09)V9(4) VALUE 0.
035400     05  WS-MAVG-RESULT              PIC S9(07)V9(4) VALUE 0.
035500     05  WS-MAVG-SAMPLES-NEEDED      PIC 9(04) COMP VALUE 0.
035600     05  WS-MAVG-SAMPLES-FOUND       PIC 9(04) COMP VALUE 0.
035700     05  WS-MAVG-WALK-DATE           PIC X(10).
035800     05  WS-MAVG-FAIL-SW             PIC X(01) VALUE "N".
035900         88  MAVG-FAILED                 VALUE "Y".
036000*
036100 01  WS-XOVR-WORK.
036200     05  WS-XOVR-CUR-DATE            PIC X(10).
036300     05  WS-XOVR-CLOSE               PIC S9(07)V9(4) VALUE 0.
036400*
036500 77  WS-GNLS-RESULT                  PIC S9(07)V9(4) VALUE 0.
036600 77  WS-GNLS-START-CLOSE             PIC S9(07)V9(4) VALUE 0.
036700*
036800 01  WS-TOTAL-WORK.
036900     05  WS-VAL-TOTAL                PIC S9(09)V9(4) VALUE 0.
037000*----------------------------------------------------------------
037100* REBALANCE WORK FIELDS.
037200*----------------------------------------------------------------
037300 01  WS-REBA-WORK.
037400     05  WS-REBA-TOTAL-VALUE         PIC S9(09)V9(4) VALUE 0.
037500     05  WS-REBA-PCT-TOTAL           PIC 9(05) VALUE 0.
037600     05  WS-REBA-TARGET-VALUE        PIC S9(09)V9(4) VALUE 0.
037700     05  WS-REBA-ACTUAL-VALUE        PIC S9(09)V9(4) VALUE 0.
037800     05  WS-REBA-PRICE-PER-SHARE     PIC S9(07)V9(4) VALUE 0.
037900     05  WS-REBA-DELTA-VALUE         PIC S9(09)V9(4) VALUE 0.
038000     05  WS-REBA-DELTA-SHARES        PIC S9(07)V9(4) VALUE 0.
038100*----------------------------------------------------------------
038200* REBALANCE TRADE PLAN - THE BUY/SELL SIDE OF A REBALANCE IS
038300* WORKED OUT FOR EVERY LOT BEFORE ANY TRADE IS POSTED, BECAUSE
038400* POSTING A SELL THAT EMPTIES A LOT SHIFTS THE LOT TABLE AND
038500* WOULD OTHERWISE PULL THE RUG OUT FROM UNDER A SUBSCRIPT-DRIVEN
038600* LOOP STILL WALKING IT.
038700*----------------------------------------------------------------
038800 01  WS-REBA-PLAN.
038900     05  WS-REBA-PLAN-COUNT          PIC 9(04) COMP VALUE 0.
039000     05  WS-REBA-PLAN-ENTRY OCCURS 50 TIMES.
039100         10  WS-RP-TICKER            PIC X(04).
039200         10  WS-RP-SHARES            PIC S9(07)V9(4).
039300         10  WS-RP-ACTION            PIC X(01).
039400             88  WS-RP-IS-BUY            VALUE "B".
039500             88  WS-RP-IS-SELL           VALUE "S".
039600*----------------------------------------------------------------
039700* CHART WORK FIELDS - TIMESPAN BUCKETING AND SCALE/BARS.
039800*----------------------------------------------------------------
039900 01  WS-CHART-WORK.
040000     05  WS-CH-GRANULARITY           PIC X(01).
040100         88  WS-CH-DAY                   VALUE "D".
040200         88  WS-CH-MONTH                 VALUE "M".
040300         88  WS-CH-YEAR                  VALUE "Y".
040400     05  WS-CH-REPEAT-COUNT          PIC 9(06) COMP VALUE 0.
040500     05  WS-CH-BASE                  PIC S9(09) COMP VALUE 0.
040600     05  WS-CH-SCALE                 PIC S9(09) COMP VALUE 0.
040700     05  WS-CH-BASE-ED               PIC Z,ZZZ,ZZ9-.
040800     05  WS-CH-SCALE-ED              PIC Z,ZZZ,ZZ9-.
040900     05  WS-CH-IS-ABSOLUTE-SW        PIC X(01) VALUE "N".
041000         88  WS-CH-IS-ABSOLUTE           VALUE "Y".
041100     05  WS-CH-IS-PORTFOLIO-SW       PIC X(01) VALUE "N".
041200         88  WS-CH-IS-PORTFOLIO          VALUE "Y".
041300     05  WS-CH-HAS-REF-SW            PIC X(01) VALUE "N".
041400         88  WS-CH-HAS-REF               VALUE "Y".
041500     05  WS-CH-REF-TICKER-IX         PIC 9(04) COMP VALUE 0.
041600     05  WS-CH-NAME                  PIC X(30).
041700     05  WS-CH-MIN-VALUE             PIC S9(09)V9(4) VALUE 0.
041800     05  WS-CH-MAX-VALUE             PIC S9(09)V9(4) VALUE 0.
041900     05  WS-CH-SIZE-ERROR-SW         PIC X(01) VALUE "N".
042000         88  WS-CH-SIZE-ERROR            VALUE "Y".
042100     05  WS-CH-BUCKET-COUNT          PIC 9(04) COMP VALUE 0.
042200     05  WS-CH-BUCKET-DATE OCCURS 400 TIMES.
042300         10  WS-CH-BD-DATE           PIC X(10).
042400         10  WS-CH-BD-LABEL          PIC X(12).
042500         10  WS-CH-BD-VALUE          PIC S9(09)V9(4).
042600     05  WS-CH-ASTERISKS             PIC 9(04) COMP VALUE 0.
042700     05  WS-CH-WORK-DATE             PIC X(10).
042800     05  WS-CH-SNAP-DATE             PIC X(10).
042900     05  WS-CH-YEAR-ED               PIC 9(04).
043000     05  WS-CH-DAY-TENS              PIC 9.
043100     05  WS-CH-DAY-UNITS             PIC 9.
043200*----------------------------------------------------------------
043300* MONTH-NAME TABLE FOR CHART LABELS (Mon yyyy / Mon d, yyyy).
043400*----------------------------------------------------------------
043500 01  WS-MONTH-NAMES.
043600     05  FILLER                      PIC X(36) VALUE
043700         "JanFebMarAprMayJunJulAugSepOctNovDec".
043800 01  WS-MONTH-NAME-TABLE REDEFINES WS-MONTH-NAMES.
043900     05  WS-MONTH-NAME OCCURS 12 TIMES PIC X(03).
044000*----------------------------------------------------------------
044100* DAYS-PER-MONTH TABLE FOR THE CHART'S MONTH/YEAR-END SNAP LOGIC
044200* (FEBRUARY'S ENTRY IS OVERRIDDEN AT RUN TIME IN A LEAP YEAR).
044300*----------------------------------------------------------------
044400 01  WS-DAYS-IN-MONTH-LIT.
044500     05  FILLER                      PIC X(24) VALUE
044600         "312831303130313130313031".
044700 01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-LIT.
044800     05  WS-DIM OCCURS 12 TIMES      PIC 9(02).
044900*----------------------------------------------------------------
045000* CHART CALENDAR WORK - MONTH/YEAR ADVANCE-AND-SNAP ARITHMETIC.
045100*----------------------------------------------------------------
045200 01  WS-CHART-CALENDAR.
045300     05  WS-CC-CCYY                  PIC 9(04) COMP VALUE 0.
045400     05  WS-CC-MM                    PIC 9(02) COMP VALUE 0.
045500     05  WS-CC-DD                    PIC 9(02) COMP VALUE 0.
045600     05  WS-CC-STEP                  PIC 9(04) COMP VALUE 0.
045700     05  WS-CC-TOTAL-MONTHS          PIC 9(06) COMP VALUE 0.
045800     05  WS-CC-NEW-MM-BASE           PIC 9(06) COMP VALUE 0.
045900     05  WS-CC-REM                   PIC 9(06) COMP VALUE 0.
046000     05  WS-CC-LAST-DAY              PIC 9(02) COMP VALUE 0.
046100     05  WS-CC-LEAP-REM-4            PIC 9(04) COMP VALUE 0.
046200     05  WS-CC-LEAP-REM-100          PIC 9(04) COMP VALUE 0.
046300     05  WS-CC-LEAP-REM-400          PIC 9(04) COMP VALUE 0.
046400     05  WS-CC-IS-LEAP-SW            PIC X(01) VALUE "N".
046500         88  WS-CC-IS-LEAP               VALUE "Y".
046600*----------------------------------------------------------------
046700* GENERAL EDIT / MESSAGE WORK FIELDS.
046800*----------------------------------------------------------------
046900 01  WS-EDIT-WORK.
047000     05  WS-EDIT-VALUE               PIC S9(09)V9(4) VALUE 0.
047100     05  WS-EDIT-SHARES              PIC S9(07)V9(4) VALUE 0.
047200     05  WS-EDIT-WHOLE-CHECK         PIC S9(07) VALUE 0.
047300     05  WS-EDIT-FRACTION-CHECK      PIC S9(04) VALUE 0.
047400*
047500 01  WS-ERROR-MESSAGE                PIC X(34) VALUE SPACES.
047600*
047700 01  REPLYX                          PIC X(01) VALUE SPACE.
047800 PROCEDURE DIVISION.
047900* TOP OF THE RUN - OPEN EVERYTHING, PULL THE CURRENT PORTFOLIO
048000* SNAPSHOT INTO MEMORY, THEN WALK THE REQUEST FILE ONE CARD AT
048100* A TIME UNTIL IT RUNS OUT.
048200 0000-MAIN-CONTROL.
048300     ACCEPT WS-TODAY-NUM FROM DATE YYYYMMDD.
048400     MOVE WS-TODAY-CCYY TO WS-TT-CCYY.
048500     MOVE WS-TODAY-MM TO WS-TT-MM.
048600     MOVE WS-TODAY-DD TO WS-TT-DD.
048700     MOVE WS-TODAY-CCYY TO WS-VR-FILENAME-CCYY.
048800     MOVE WS-TODAY-MM TO WS-VR-FILENAME-MM.
048900     PERFORM 1000-OPEN-FILES-RTN THRU 1000-EXIT.
049000     PERFORM 1100-LOAD-PORTFOLIOS-RTN THRU 1100-EXIT.
049100     READ OPERATION-REQUEST-FILE INTO OP-REC
049200         AT END MOVE "Y" TO WS-EOF-OP.
049300     PERFORM 3000-PROCESS-REQUESTS-RTN THRU 3000-EXIT
049400         UNTIL EOF-OP.
049500     PERFORM 4000-SAVE-PORTFOLIOS-RTN THRU 4000-EXIT.
049600     PERFORM 9000-CLOSE-AND-STOP THRU 9000-EXIT.
049700*
049800 1000-OPEN-FILES-RTN.
049900     OPEN INPUT OPERATION-REQUEST-FILE.
050000     IF NOT OP-OK
050100        DISPLAY "OPERATION-REQUEST-FILE OPEN FAILED: "
050200                OP-FL-STATUS
050300        STOP RUN.
050400     OPEN INPUT PORTFOLIO-FILE.
050500     IF NOT PF-OK
050600        DISPLAY "PORTFOLIO-FILE OPEN FAILED: " PF-FL-STATUS
050700        STOP RUN.
050800     OPEN OUTPUT VALUATION-REPORT.
050900     IF NOT VR-OK
051000        DISPLAY "VALUATION-REPORT OPEN FAILED: " VR-FL-STATUS
051100        STOP RUN.
051200 1000-EXIT.
051300     EXIT.
051400*
051500 1100-LOAD-PORTFOLIOS-RTN.
051600     MOVE 0 TO WS-PORTFOLIO-COUNT.
051700     READ PORTFOLIO-FILE INTO PF-HEADER-REC
051800         AT END GO TO 1100-EXIT.
051900* ONE PASS OF THIS LOOP READS ONE PORTFOLIO HEADER AND ALL THE
052000* LOT RECORDS RIDING BEHIND IT.
052100 1100-LOOP.
052200     PERFORM 1110-FILE-ONE-PORTFOLIO-RTN THRU 1110-EXIT.
052300     READ PORTFOLIO-FILE INTO PF-HEADER-REC
052400         AT END GO TO 1100-EXIT.
052500     GO TO 1100-LOOP.
052600 1100-EXIT.
052700     EXIT.
052800*
052900* READS THE LOT RECORDS BEHIND ONE HEADER INTO WS-LOAD-SCRATCH,
053000* THEN EITHER FILES A NEW WS-PORTFOLIO-TABLE ENTRY OR, IF THE
053100* NAME IS ALREADY RESIDENT, CONFIRMS THE TWO COPIES MATCH FIELD
053200* FOR FIELD.
053300 1110-FILE-ONE-PORTFOLIO-RTN.
053400     MOVE PF-NAME        TO WS-LS-NAME.
053500     MOVE PF-LATEST-DATE TO WS-LS-LATEST-DATE.
053600     MOVE PF-LOT-COUNT   TO WS-LS-LOT-COUNT.
053700     MOVE 0 TO WS-X1.
053800     IF WS-LS-LOT-COUNT = 0
053900        GO TO 1110-DECIDE-SLOT.
054000* PULLS THE LOTS BEHIND THIS HEADER INTO WS-LOAD-SCRATCH BEFORE
054100* WE DECIDE WHERE THEY BELONG.
054200 1110-LOT-LOOP.
054300     ADD 1 TO WS-X1.
054400     READ PORTFOLIO-FILE INTO PF-LOT-REC
054500         AT END
054600            DISPLAY "PORTFOLIO-FILE LOT RECORDS SHORT FOR "
054700                    WS-LS-NAME
054800            ACCEPT REPLYX
054900            STOP RUN.
055000     MOVE PL-TICKER     TO WS-LS-LOT-TICKER (WS-X1).
055100     MOVE PL-SHARES     TO WS-LS-LOT-SHARES (WS-X1).
055200     MOVE PL-DATE-ADDED TO WS-LS-LOT-DATE-ADDED (WS-X1).
055300     IF WS-X1 < WS-LS-LOT-COUNT
055400        GO TO 1110-LOT-LOOP.
055500* FIRST TIME WE HAVE SEEN THIS NAME THIS RUN, OR A REPEAT OF
055600* ONE ALREADY RESIDENT - EITHER WAY IT GETS HANDLED HERE.
055700 1110-DECIDE-SLOT.
055800     MOVE "N" TO WS-PORT-FOUND-SW.
055900     MOVE 0 TO WS-X2.
056000     IF WS-PORTFOLIO-COUNT = 0
056100        GO TO 1110-NOT-FOUND.
056200 1110-FIND-LOOP.
056300     ADD 1 TO WS-X2.
056400     IF WS-PF-NAME (WS-X2) = WS-LS-NAME
056500        MOVE "Y" TO WS-PORT-FOUND-SW
056600        GO TO 1110-FOUND.
056700     IF WS-X2 < WS-PORTFOLIO-COUNT
056800        GO TO 1110-FIND-LOOP.
056900     GO TO 1110-NOT-FOUND.
057000*
057100* NAME ALREADY RESIDENT - THE TWO COPIES MUST BE IDENTICAL.  A
057200* RESTARTED LOAD RUN SOMETIMES PASSES THE SAME HEADER TWICE; A
057300* GENUINE NAME COLLISION BETWEEN TWO DIFFERENT PORTFOLIOS IS A
057400* DATA ERROR AND STOPS THE RUN RATHER THAN GUESS WHICH ONE WINS.
057500 1110-FOUND.
057600     PERFORM 1120-COMPARE-PORTFOLIO-RTN THRU 1120-EXIT.
057700     IF DUP-PORTFOLIO-MISMATCH
057800        DISPLAY "PORTFOLIO-FILE HAS TWO DIFFERENT COPIES OF "
057900                WS-LS-NAME
058000        ACCEPT REPLYX
058100        STOP RUN.
058200     GO TO 1110-EXIT.
058300* BRAND-NEW PORTFOLIO NAME - FILE IT AS THE NEXT RESIDENT
058400* ENTRY RATHER THAN TREATING IT AS A DUPLICATE.
058500 1110-NOT-FOUND.
058600     ADD 1 TO WS-PORTFOLIO-COUNT.
058700     IF WS-PORTFOLIO-COUNT > 40
058800        DISPLAY "WS-PORTFOLIO-TABLE FULL - RAISE THE TABLE SIZE"
058900        ACCEPT REPLYX
059000        STOP RUN.
059100     MOVE WS-LS-NAME         TO WS-PF-NAME (WS-PORTFOLIO-COUNT).
059200     MOVE WS-LS-LATEST-DATE  TO
059300         WS-PF-LATEST-DATE (WS-PORTFOLIO-COUNT).
059400     MOVE WS-LS-LOT-COUNT    TO
059500                            WS-PF-LOT-COUNT (WS-PORTFOLIO-COUNT).
059600     MOVE 0 TO WS-X3.
059700     IF WS-LS-LOT-COUNT = 0
059800        GO TO 1110-EXIT.
059900 1110-COPY-LOT-LOOP.
060000     ADD 1 TO WS-X3.
060100     MOVE WS-LS-LOT-TICKER (WS-X3) TO
060200                   WS-LOT-TICKER (WS-PORTFOLIO-COUNT WS-X3).
060300     MOVE WS-LS-LOT-SHARES (WS-X3) TO
060400                   WS-LOT-SHARES (WS-PORTFOLIO-COUNT WS-X3).
060500     MOVE WS-LS-LOT-DATE-ADDED (WS-X3) TO
060600                   WS-LOT-DATE-ADDED (WS-PORTFOLIO-COUNT WS-X3).
060700     IF WS-X3 < WS-LS-LOT-COUNT
060800        GO TO 1110-COPY-LOT-LOOP.
060900 1110-EXIT.
061000     EXIT.
061100*
061200 1120-COMPARE-PORTFOLIO-RTN.
061300     MOVE "N" TO WS-DUP-MISMATCH-SW.
061400     IF WS-PF-LATEST-DATE (WS-X2) NOT = WS-LS-LATEST-DATE
061500        MOVE "Y" TO WS-DUP-MISMATCH-SW
061600        GO TO 1120-EXIT.
061700     IF WS-PF-LOT-COUNT (WS-X2) NOT = WS-LS-LOT-COUNT
061800        MOVE "Y" TO WS-DUP-MISMATCH-SW
061900        GO TO 1120-EXIT.
062000     MOVE 0 TO WS-X3.
062100     IF WS-LS-LOT-COUNT = 0
062200        GO TO 1120-EXIT.
062300* FIELD-BY-FIELD AGAINST THE COPY ALREADY RESIDENT - A REAL
062400* DUPLICATE MUST MATCH ON EVERY LOT, NOT JUST THE NAME.
062500 1120-COMPARE-LOOP.
062600     ADD 1 TO WS-X3.
062700     IF WS-LOT-TICKER (WS-X2 WS-X3) NOT =
062800                                      WS-LS-LOT-TICKER (WS-X3)
062900        MOVE "Y" TO WS-DUP-MISMATCH-SW
063000        GO TO 1120-EXIT.
063100     IF WS-LOT-SHARES (WS-X2 WS-X3) NOT =
063200                                      WS-LS-LOT-SHARES (WS-X3)
063300        MOVE "Y" TO WS-DUP-MISMATCH-SW
063400        GO TO 1120-EXIT.
063500     IF WS-LOT-DATE-ADDED (WS-X2 WS-X3) NOT =
063600                                 WS-LS-LOT-DATE-ADDED (WS-X3)
063700        MOVE "Y" TO WS-DUP-MISMATCH-SW
063800        GO TO 1120-EXIT.
063900     IF WS-X3 < WS-LS-LOT-COUNT
064000        GO TO 1120-COMPARE-LOOP.
064100 1120-EXIT.
064200     EXIT.
064300*
064400* MAKES SURE THE TICKER NAMED IN WS-EDIT-TICKER-WK IS RESIDENT IN
064500* WS-TICKER-TABLE, LOADING ITS PRICE-HISTORY FILE THE FIRST TIME
064600* THE TICKER IS SEEN THIS RUN.  SETS TICKER-WAS-FOUND AND LEAVES
064700* WS-X1 POINTING AT THE TABLE ENTRY EITHER WAY.
064800 1200-ENSURE-TICKER-LOADED.
064900     MOVE "N" TO WS-TICKER-FOUND-SW.
065000     MOVE 0 TO WS-X1.
065100     IF WS-TICKER-COUNT = 0
065200        GO TO 1200-LOAD-IT.
065300 1200-FIND-LOOP.
065400     ADD 1 TO WS-X1.
065500     IF WS-TK-SYMBOL (WS-X1) = WS-LOOKUP-TICKER
065600        MOVE "Y" TO WS-TICKER-FOUND-SW
065700        GO TO 1200-EXIT.
065800     IF WS-X1 < WS-TICKER-COUNT
065900        GO TO 1200-FIND-LOOP.
066000* NOT SEEN BEFORE THIS RUN - OPEN ITS OWN PRICEHIST FILE AND
066100* PULL THE WHOLE THING IN BEFORE ANY LOOKUP CAN PROCEED.
066200 1200-LOAD-IT.
066300     ADD 1 TO WS-TICKER-COUNT.
066400     IF WS-TICKER-COUNT > 60
066500        DISPLAY "WS-TICKER-TABLE FULL - RAISE THE TABLE SIZE"
066600        ACCEPT REPLYX
066700        STOP RUN.
066800     MOVE WS-TICKER-COUNT TO WS-X1.
066900     MOVE WS-LOOKUP-TICKER TO WS-TK-SYMBOL (WS-X1).
067000     MOVE 0 TO WS-TK-ROW-COUNT (WS-X1).
067100     MOVE WS-LOOKUP-TICKER TO WS-PH-TICKER.
067200     OPEN INPUT PRICE-HISTORY-FILE.
067300     IF NOT PH-OK
067400        DISPLAY "PRICE HISTORY FILE NOT FOUND FOR TICKER "
067500                WS-LOOKUP-TICKER
067600        ACCEPT REPLYX
067700        STOP RUN.
067800     READ PRICE-HISTORY-FILE INTO PH-CSV-LINE
067900         AT END GO TO 1200-LOAD-DONE.
068000* ONE CSV ROW AT A TIME UNTIL THE FILE RUNS DRY.
068100 1200-LOAD-LOOP.
068200     PERFORM 1210-PARSE-CSV-LINE-RTN THRU 1210-EXIT.
068300     READ PRICE-HISTORY-FILE INTO PH-CSV-LINE
068400         AT END GO TO 1200-LOAD-DONE.
068500     GO TO 1200-LOAD-LOOP.
068600* TABLE IS LOADED - CLOSE THE PRICEHIST FILE BACK UP, THE
068700* ROWS THEMSELVES STAY RESIDENT FOR THE REST OF THE RUN.
068800 1200-LOAD-DONE.
068900     CLOSE PRICE-HISTORY-FILE.
069000     PERFORM 1220-SET-MIN-MAX-RTN THRU 1220-EXIT.
069100     MOVE "Y" TO WS-TICKER-FOUND-SW.
069200 1200-EXIT.
069300     EXIT.
069400*
069500* BREAKS ONE PRICE-HISTORY CSV LINE APART - FORMAT IS
069600* DATE,OPEN,HIGH,LOW,CLOSE,<UNUSED>,VOLUME.  FIELD 6 IS THROWN
069700* AWAY (SEE THE PH COPYBOOK REMARKS).
069800 1210-PARSE-CSV-LINE-RTN.
069900     UNSTRING PH-CSV-LINE DELIMITED BY ","
070000         INTO WS-CSV-DATE   WS-CSV-OPEN  WS-CSV-HIGH
070100              WS-CSV-LOW    WS-CSV-CLOSE WS-CSV-SKIP
070200              WS-CSV-VOLUME.
070300     ADD 1 TO WS-TK-ROW-COUNT (WS-X1).
070400     MOVE WS-TK-ROW-COUNT (WS-X1) TO WS-X3.
070500     IF WS-X3 > 1500
070600        DISPLAY "PRICE HISTORY TABLE FULL FOR TICKER "
070700                WS-LOOKUP-TICKER
070800        ACCEPT REPLYX
070900        STOP RUN.
071000     MOVE WS-CSV-DATE  TO WS-TK-ROW-DATE (WS-X1 WS-X3).
071100     MOVE WS-CSV-CLOSE TO WS-TK-ROW-CLOSE (WS-X1 WS-X3).
071200 1210-EXIT.
071300     EXIT.
071400*
071500* MIN/MAX DATE OVER THE WHOLE TABLE - THE FILE IS NOT ASSUMED
071600* SORTED, SO THIS IS A FULL LINEAR SCAN EVERY TIME IT IS CALLED
071700* RATHER THAN SOMETHING CARRIED FORWARD FROM THE LOAD LOOP.
071800 1220-SET-MIN-MAX-RTN.
071900     MOVE WS-TK-ROW-DATE (WS-X1 1) TO WS-TK-MIN-DATE (WS-X1).
072000     MOVE WS-TK-ROW-DATE (WS-X1 1) TO WS-TK-MAX-DATE (WS-X1).
072100     MOVE 1 TO WS-X3.
072200     IF WS-TK-ROW-COUNT (WS-X1) = 1
072300        GO TO 1220-EXIT.
072400* WALKS EVERY ROW FOR THIS TICKER LOOKING FOR A NEW LOW OR
072500* HIGH DATE - NO SHORT CIRCUIT, SINCE THE ROWS ARE NOT IN
072600* ANY PARTICULAR ORDER.
072700 1220-SCAN-LOOP.
072800     ADD 1 TO WS-X3.
072900     IF WS-TK-ROW-DATE (WS-X1 WS-X3) < WS-TK-MIN-DATE (WS-X1)
073000        MOVE WS-TK-ROW-DATE (WS-X1 WS-X3) TO
073100                                       WS-TK-MIN-DATE (WS-X1).
073200     IF WS-TK-ROW-DATE (WS-X1 WS-X3) > WS-TK-MAX-DATE (WS-X1)
073300        MOVE WS-TK-ROW-DATE (WS-X1 WS-X3) TO
073400                                       WS-TK-MAX-DATE (WS-X1).
073500     IF WS-X3 < WS-TK-ROW-COUNT (WS-X1)
073600        GO TO 1220-SCAN-LOOP.
073700 1220-EXIT.
073800     EXIT.
073900*
074000* TICKER FORMAT CHECK - 1 TO 4 CAPITAL LETTERS, LEFT-JUSTIFIED,
074100* NO EMBEDDED BLANKS.  CALLER SETS WS-LOOKUP-TICKER BEFORE THE
074200* PERFORM; REQUEST-REJECTED AND WS-ERROR-MESSAGE COME BACK SET.
074300 2000-VALIDATE-TICKER-FORMAT.
074400     MOVE "N" TO WS-REJECT-SW.
074500     IF WS-LOOKUP-TICKER = SPACES
074600        MOVE "Y" TO WS-REJECT-SW
074700        MOVE "TICKER FORMAT INVALID" TO WS-ERROR-MESSAGE
074800        GO TO 2000-EXIT.
074900     MOVE 0 TO WS-X4.
075000* ONE CHARACTER AT A TIME - REJECTS ON THE FIRST ONE THAT IS
075100* NOT AN UPPER-CASE LETTER.
075200 2000-CHAR-LOOP.
075300     ADD 1 TO WS-X4.
075400     IF WS-TICKER-CHAR (WS-X4) = SPACE
075500        IF WS-X4 = 1
075600           MOVE "Y" TO WS-REJECT-SW
075700           MOVE "TICKER FORMAT INVALID" TO WS-ERROR-MESSAGE
075800        END-IF
075900        GO TO 2000-EXIT.
076000     IF WS-TICKER-CHAR (WS-X4) IS NOT CAP-LETTER
076100        MOVE "Y" TO WS-REJECT-SW
076200        MOVE "TICKER FORMAT INVALID" TO WS-ERROR-MESSAGE
076300        GO TO 2000-EXIT.
076400     IF WS-X4 < 4
076500        GO TO 2000-CHAR-LOOP.
076600 2000-EXIT.
076700     EXIT.
076800*
076900* DATE-EXISTENCE CHECK - EXACT STRING MATCH AGAINST THE TICKER
077000* CURRENTLY RESIDENT AT SUBSCRIPT WS-X1, DATE IN WS-DATE-CHK.
077100* NO NEAREST-DATE FALLBACK - THIS MUST BE A TRADING DAY.
077200 2100-CHECK-DATE-EXISTS.
077300     MOVE "N" TO WS-DATE-FOUND-SW.
077400     MOVE 0 TO WS-X3.
077500* STRAIGHT LINEAR SEARCH FOR THE EXACT DATE - THE TABLE IS
077600* NOT SORTED SO THERE IS NO SHORTCUT.
077700 2100-SCAN-LOOP.
077800     ADD 1 TO WS-X3.
077900     IF WS-TK-ROW-DATE (WS-X1 WS-X3) = WS-DATE-CHK
078000        MOVE "Y" TO WS-DATE-FOUND-SW
078100        GO TO 2100-EXIT.
078200     IF WS-X3 < WS-TK-ROW-COUNT (WS-X1)
078300        GO TO 2100-SCAN-LOOP.
078400 2100-EXIT.
078500     EXIT.
078600*
078700* DATE-RANGE CHECK - WS-DATE-CHK MUST FALL WITHIN THE MIN/MAX
078800* KNOWN DATES OF THE TICKER RESIDENT AT WS-X1 (LEXICAL COMPARE IS
078900* SAFE - THE DATE STRING IS FIXED yyyy-mm-dd).
079000 2200-CHECK-DATE-RANGE.
079100     MOVE "N" TO WS-DATE-FOUND-SW.
079200     IF WS-DATE-CHK < WS-TK-MIN-DATE (WS-X1)
079300        GO TO 2200-EXIT.
079400     IF WS-DATE-CHK > WS-TK-MAX-DATE (WS-X1)
079500        GO TO 2200-EXIT.
079600     MOVE "Y" TO WS-DATE-FOUND-SW.
079700 2200-EXIT.
079800     EXIT.
079900*
080000* RANGE-MEMBERSHIP CHECK FOR XOVR - WS-X1 POINTS AT THE TICKER,
080100* WS-RM-START/WS-RM-END ARE THE REQUESTED WINDOW, WS-RM-WINDOW IS
080200* THE MOVING-AVERAGE LENGTH.  START MINUS THE WINDOW MUST NOT
080300* FALL BEFORE THE EARLIEST KNOWN DATE, END MUST NOT FALL AFTER
080400* THE LATEST, AND START MUST NOT BE AFTER END.
080500 2300-RANGE-MEMBERSHIP-CHK.
080600     MOVE "N" TO WS-DATE-FOUND-SW.
080700     IF WS-RM-START > WS-RM-END
080800        GO TO 2300-EXIT.
080900     IF WS-RM-END > WS-TK-MAX-DATE (WS-X1)
081000        GO TO 2300-EXIT.
081100     MOVE WS-RM-START TO WS-JC-CCYY-DATE.
081200     PERFORM 2700-DATE-TO-JULIAN-RTN THRU 2700-EXIT.
081300     COMPUTE WS-JDN-HOLD-1 = WS-JC-JDN - WS-RM-WINDOW.
081400     MOVE WS-TK-MIN-DATE (WS-X1) TO WS-JC-CCYY-DATE.
081500     PERFORM 2700-DATE-TO-JULIAN-RTN THRU 2700-EXIT.
081600     IF WS-JDN-HOLD-1 < WS-JC-JDN
081700        GO TO 2300-EXIT.
081800     MOVE "Y" TO WS-DATE-FOUND-SW.
081900 2300-EXIT.
082000     EXIT.
082100*
082200* CHRONOLOGY GUARD - WS-CG-DATE MUST NOT BE BEFORE THE LATEST
082300* DATE ALREADY POSTED TO THE PORTFOLIO RESIDENT AT WS-X2 (EQUAL
082400* DATES ARE FINE - THIS IS >=, NOT >).
082500 2500-CHRONOLOGY-GUARD.
082600     MOVE "N" TO WS-REJECT-SW.
082700     IF WS-CG-DATE < WS-PF-LATEST-DATE (WS-X2)
082800        MOVE "Y" TO WS-REJECT-SW
082900        MOVE "MUST BE PERFORMED CHRONOLOGICALLY" TO
083000                                               WS-ERROR-MESSAGE.
083100 2500-EXIT.
083200     EXIT.
083300*
083400* EXACT-DATE CLOSE LOOKUP - TICKER AT WS-X1, DATE IN WS-DATE-CHK,
083500* ANSWER COMES BACK IN WS-CLOSE-FOUND.  CALLER MUST HAVE ALREADY
083600* CONFIRMED THE DATE EXISTS (2100 ABOVE).
083700 2600-FIND-CLOSE-ON-DATE.
083800     MOVE 0 TO WS-CLOSE-FOUND.
083900     MOVE 0 TO WS-X3.
084000* SAME LINEAR SEARCH AS 2100 BUT RETURNS THE CLOSE PRICE
084100* RATHER THAN JUST A FOUND/NOT-FOUND ANSWER.
084200 2600-SCAN-LOOP.
084300     ADD 1 TO WS-X3.
084400     IF WS-TK-ROW-DATE (WS-X1 WS-X3) = WS-DATE-CHK
084500        MOVE WS-TK-ROW-CLOSE (WS-X1 WS-X3) TO WS-CLOSE-FOUND
084600        GO TO 2600-EXIT.
084700     IF WS-X3 < WS-TK-ROW-COUNT (WS-X1)
084800        GO TO 2600-SCAN-LOOP.
084900 2600-EXIT.
085000     EXIT.
085100*
085200* DATE-TO-JULIAN-DAY-NUMBER - FLIEGEL/VAN FLANDERN INTEGER FORM.
085300* INPUT IS WS-JC-CCYY-DATE (yyyy-mm-dd TEXT); ANSWER COMES BACK
085400* IN WS-JC-JDN.  EVERY DIVIDE HERE IS DELIBERATELY INTEGER-
085500* TRUNCATING - DO NOT "FIX" THE ROUNDING, THE FORMULA DEPENDS ON
085600* IT (SEE THE PAYROLL EFFECTIVE-DATE ROUTINE THIS WAS LIFTED
085700* FROM).
085800 2700-DATE-TO-JULIAN-RTN.
085900     MOVE WS-JCD-CCYY  TO WS-JC-CCYY.
086000     MOVE WS-JCD-MM    TO WS-JC-MM.
086100     MOVE WS-JCD-DD    TO WS-JC-DD.
086200     COMPUTE WS-JC-A = (14 - WS-JC-MM) / 12.
086300     COMPUTE WS-JC-Y = WS-JC-CCYY + 4800 - WS-JC-A.
086400     COMPUTE WS-JC-M = WS-JC-MM + (12 * WS-JC-A) - 3.
086500     COMPUTE WS-JC-JDN =
086600         WS-JC-DD
086700         + (((153 * WS-JC-M) + 2) / 5)
086800         + (365 * WS-JC-Y)
086900         + (WS-JC-Y / 4)
087000         - (WS-JC-Y / 100)
087100         + (WS-JC-Y / 400)
087200         - 32045.
087300 2700-EXIT.
087400     EXIT.
087500*
087600* JULIAN-DAY-NUMBER-TO-DATE - INVERSE OF THE ABOVE.  INPUT IS
087700* WS-JC-JDN; ANSWER COMES BACK BUILT INTO WS-JC-CCYY-DATE.
087800 2750-JULIAN-TO-DATE-RTN.
087900     COMPUTE WS-JC-A = WS-JC-JDN + 32044.
088000     COMPUTE WS-JC-B = ((4 * WS-JC-A) + 3) / 146097.
088100     COMPUTE WS-JC-C = WS-JC-A - ((146097 * WS-JC-B) / 4).
088200     COMPUTE WS-JC-D = ((4 * WS-JC-C) + 3) / 1461.
088300     COMPUTE WS-JC-L = WS-JC-C - ((1461 * WS-JC-D) / 4).
088400     COMPUTE WS-JC-M = ((5 * WS-JC-L) + 2) / 153.
088500     COMPUTE WS-JC-DD = WS-JC-L - (((153 * WS-JC-M) + 2) / 5) + 1.
088600     COMPUTE WS-JC-MM = WS-JC-M + 3 - (12 * (WS-JC-M / 10)).
088700     COMPUTE WS-JC-CCYY =
088800         (100 * WS-JC-B) + WS-JC-D - 4800 + (WS-JC-M / 10).
088900     MOVE WS-JC-CCYY TO WS-JCD-CCYY.
089000     MOVE "-"        TO WS-JCD-DASH-1.
089100     MOVE WS-JC-MM   TO WS-JCD-MM.
089200     MOVE "-"        TO WS-JCD-DASH-2.
089300     MOVE WS-JC-DD   TO WS-JCD-DD.
089400 2750-EXIT.
089500     EXIT.
089600*
089700* MAIN DISPATCH LOOP - ONE OPERATION-REQUEST RECORD PER PASS.
089800 3000-PROCESS-REQUESTS-RTN.
089900     MOVE "N" TO WS-REJECT-SW.
090000     MOVE SPACES TO WS-ERROR-MESSAGE.
090100     ADD 1 TO WS-OP-READ-CNT.
090200     PERFORM 3010-DISPATCH-RTN THRU 3010-EXIT.
090300     IF REQUEST-REJECTED
090400        ADD 1 TO WS-OP-REJECT-CNT
090500     ELSE
090600        ADD 1 TO WS-OP-OK-CNT
090700     END-IF.
090800     READ OPERATION-REQUEST-FILE INTO OP-REC
090900         AT END MOVE "Y" TO WS-EOF-OP.
091000 3000-EXIT.
091100     EXIT.
091200*
091300 3010-DISPATCH-RTN.
091400     IF OP-IS-BUY OR OP-IS-SELL
091500        PERFORM 3100-DO-BUY-SELL-RTN THRU 3100-EXIT
091600        GO TO 3010-EXIT.
091700     IF OP-IS-VAL
091800        PERFORM 3200-DO-VAL-RTN THRU 3200-EXIT
091900        GO TO 3010-EXIT.
092000     IF OP-IS-DIST
092100        PERFORM 3300-DO-DIST-RTN THRU 3300-EXIT
092200        GO TO 3010-EXIT.
092300     IF OP-IS-COMP
092400        PERFORM 3400-DO-COMP-RTN THRU 3400-EXIT
092500        GO TO 3010-EXIT.
092600     IF OP-IS-REBA
092700        PERFORM 3500-DO-REBA-RTN THRU 3500-EXIT
092800        GO TO 3010-EXIT.
092900     IF OP-IS-GNLS
093000        PERFORM 3600-DO-GNLS-RTN THRU 3600-EXIT
093100        GO TO 3010-EXIT.
093200     IF OP-IS-MAVG
093300        PERFORM 3700-DO-MAVG-RTN THRU 3700-EXIT
093400        GO TO 3010-EXIT.
093500     IF OP-IS-XOVR
093600        PERFORM 3800-DO-XOVR-RTN THRU 3800-EXIT
093700        GO TO 3010-EXIT.
093800     IF OP-IS-CHRT
093900        PERFORM 3900-DO-CHRT-RTN THRU 3900-EXIT
094000        GO TO 3010-EXIT.
094100     MOVE "Y" TO WS-REJECT-SW.
094200     MOVE "UNRECOGNIZED OPERATION CODE" TO WS-ERROR-MESSAGE.
094300     PERFORM 3990-WRITE-REJECT-LINE-RTN THRU 3990-EXIT.
094400 3010-EXIT.
094500     EXIT.
094600*
094700* LOOKS UP OP-PORTFOLIO IN WS-PORTFOLIO-TABLE.  LEAVES WS-X2 ON
094800* THE ENTRY AND SETS PORTFOLIO-WAS-FOUND IF PRESENT.
094900 3020-FIND-PORTFOLIO-RTN.
095000     MOVE "N" TO WS-PORT-FOUND-SW.
095100     MOVE 0 TO WS-X2.
095200     IF WS-PORTFOLIO-COUNT = 0
095300        GO TO 3020-EXIT.
095400* LINEAR SEARCH BY NAME - THE TABLE IS SMALL ENOUGH THAT AN
095500* INDEXED LOOKUP WOULD BE MORE MACHINERY THAN IT IS WORTH.
095600 3020-FIND-LOOP.
095700     ADD 1 TO WS-X2.
095800     IF WS-PF-NAME (WS-X2) = OP-PORTFOLIO
095900        MOVE "Y" TO WS-PORT-FOUND-SW
096000        GO TO 3020-EXIT.
096100     IF WS-X2 < WS-PORTFOLIO-COUNT
096200        GO TO 3020-FIND-LOOP.
096300 3020-EXIT.
096400     EXIT.
096500*
096600* CREATES A BRAND-NEW, EMPTY, RESIDENT PORTFOLIO NAMED
096700* OP-PORTFOLIO AND LEAVES WS-X2 POINTING AT IT.  THE LATEST-DATE
096800* GUARD IS PRIMED LOW SO THE FIRST TRADE AGAINST IT ALWAYS PASSES
096900* THE CHRONOLOGY CHECK.
097000 3030-CREATE-PORTFOLIO-RTN.
097100     ADD 1 TO WS-PORTFOLIO-COUNT.
097200     IF WS-PORTFOLIO-COUNT > 40
097300        DISPLAY "WS-PORTFOLIO-TABLE FULL - RAISE THE TABLE SIZE"
097400        ACCEPT REPLYX
097500        STOP RUN.
097600     MOVE WS-PORTFOLIO-COUNT TO WS-X2.
097700     MOVE OP-PORTFOLIO      TO WS-PF-NAME (WS-X2).
097800     MOVE "0000-01-01"      TO WS-PF-LATEST-DATE (WS-X2).
097900     MOVE 0                TO WS-PF-LOT-COUNT (WS-X2).
098000 3030-EXIT.
098100     EXIT.
098200*
098300* WRITES ONE REJECTED-REQUEST LINE TO THE VALUATION-REPORT.
098400 3990-WRITE-REJECT-LINE-RTN.
098500     MOVE SPACES          TO VR-DETAIL-LINE.
098600     MOVE OP-CODE         TO VR-OP-CODE.
098700     MOVE OP-PORTFOLIO    TO VR-PORTFOLIO.
098800     MOVE OP-TICKER       TO VR-TICKER.
098900     MOVE OP-DATE         TO VR-DATE.
099000     MOVE ZERO            TO VR-SHARES-ED.
099100     MOVE ZERO            TO VR-VALUE-ED.
099200     MOVE WS-ERROR-MESSAGE TO VR-MESSAGE.
099300     WRITE VR-LINE-FD FROM VR-DETAIL-LINE.
099400 3990-EXIT.
099500     EXIT.
099600*
099700* BUY AND SELL - SHARED VALIDATION, THEN THE LOT MERGE ITSELF.
099800 3100-DO-BUY-SELL-RTN.
099900     MOVE OP-TICKER TO WS-LOOKUP-TICKER.
100000     PERFORM 2000-VALIDATE-TICKER-FORMAT THRU 2000-EXIT.
100100     IF REQUEST-REJECTED
100200        GO TO 3100-REJECT.
100300     IF OP-IS-BUY
100400        DIVIDE OP-SHARES BY 1 GIVING WS-EDIT-WHOLE-CHECK
100500            REMAINDER WS-EDIT-FRACTION-CHECK
100600        IF WS-EDIT-FRACTION-CHECK NOT = 0
100700           MOVE "Y" TO WS-REJECT-SW
100800           MOVE "SHARES MUST BE A WHOLE NUMBER" TO
100900                                               WS-ERROR-MESSAGE
101000           GO TO 3100-REJECT
101100        END-IF
101200     END-IF.
101300     PERFORM 1200-ENSURE-TICKER-LOADED THRU 1200-EXIT.
101400     MOVE OP-DATE TO WS-DATE-CHK.
101500     PERFORM 2100-CHECK-DATE-EXISTS THRU 2100-EXIT.
101600     IF NOT DATE-WAS-FOUND
101700        MOVE "Y" TO WS-REJECT-SW
101800        MOVE "DATE DOES NOT EXIST IN THIS STOCK" TO
101900                                               WS-ERROR-MESSAGE
102000        GO TO 3100-REJECT.
102100     PERFORM 3020-FIND-PORTFOLIO-RTN THRU 3020-EXIT.
102200     IF NOT PORTFOLIO-WAS-FOUND
102300        IF OP-IS-SELL
102400           MOVE "Y" TO WS-REJECT-SW
102500           MOVE "PORTFOLIO NOT FOUND" TO WS-ERROR-MESSAGE
102600           GO TO 3100-REJECT
102700        END-IF
102800        PERFORM 3030-CREATE-PORTFOLIO-RTN THRU 3030-EXIT
102900     END-IF.
103000     MOVE OP-DATE TO WS-CG-DATE.
103100     PERFORM 2500-CHRONOLOGY-GUARD THRU 2500-EXIT.
103200     IF REQUEST-REJECTED
103300        GO TO 3100-REJECT.
103400     PERFORM 3110-FIND-LOT-RTN THRU 3110-EXIT.
103500     IF OP-IS-BUY
103600        PERFORM 3120-APPLY-BUY-RTN THRU 3120-EXIT
103700     ELSE
103800        PERFORM 3130-APPLY-SELL-RTN THRU 3130-EXIT
103900     END-IF.
104000     IF REQUEST-REJECTED
104100        GO TO 3100-REJECT.
104200     MOVE OP-DATE TO WS-PF-LATEST-DATE (WS-X2).
104300     PERFORM 3140-WRITE-TRADE-LINE-RTN THRU 3140-EXIT.
104400     GO TO 3100-EXIT.
104500* COMMON EXIT FOR EVERY BUY/SELL VALIDATION FAILURE - ONE
104600* REJECT LINE AND BACK OUT, NOTHING IS POSTED.
104700 3100-REJECT.
104800     PERFORM 3990-WRITE-REJECT-LINE-RTN THRU 3990-EXIT.
104900 3100-EXIT.
105000     EXIT.
105100*
105200* LOOKS FOR AN EXISTING LOT FOR OP-TICKER IN THE PORTFOLIO
105300* RESIDENT AT WS-X2.  LEAVES WS-X3 ON THE LOT IF FOUND.
105400 3110-FIND-LOT-RTN.
105500     MOVE "N" TO WS-LOT-FOUND-SW.
105600     MOVE 0 TO WS-X3.
105700     IF WS-PF-LOT-COUNT (WS-X2) = 0
105800        GO TO 3110-EXIT.
105900* LOOKS FOR AN EXISTING LOT ON THIS TICKER SO A BUY CAN BE
106000* MERGED INTO IT INSTEAD OF STARTING A NEW ONE.
106100 3110-FIND-LOOP.
106200     ADD 1 TO WS-X3.
106300     IF WS-LOT-TICKER (WS-X2 WS-X3) = OP-TICKER
106400        MOVE "Y" TO WS-LOT-FOUND-SW
106500        GO TO 3110-EXIT.
106600     IF WS-X3 < WS-PF-LOT-COUNT (WS-X2)
106700        GO TO 3110-FIND-LOOP.
106800 3110-EXIT.
106900     EXIT.
107000*
107100* BUY - ADD SHARES TO THE EXISTING LOT, OR OPEN A NEW ONE.
107200 3120-APPLY-BUY-RTN.
107300     MOVE "N" TO WS-REJECT-SW.
107400     IF LOT-WAS-FOUND
107500        ADD OP-SHARES TO WS-LOT-SHARES (WS-X2 WS-X3)
107600        MOVE OP-DATE TO WS-LOT-DATE-ADDED (WS-X2 WS-X3)
107700        GO TO 3120-EXIT.
107800     ADD 1 TO WS-PF-LOT-COUNT (WS-X2).
107900     IF WS-PF-LOT-COUNT (WS-X2) > 50
108000        DISPLAY "PORTFOLIO LOT TABLE FULL FOR "
108100                WS-PF-NAME (WS-X2)
108200        ACCEPT REPLYX
108300        STOP RUN.
108400     MOVE WS-PF-LOT-COUNT (WS-X2) TO WS-X3.
108500     MOVE OP-TICKER  TO WS-LOT-TICKER (WS-X2 WS-X3).
108600     MOVE OP-SHARES  TO WS-LOT-SHARES (WS-X2 WS-X3).
108700     MOVE OP-DATE    TO WS-LOT-DATE-ADDED (WS-X2 WS-X3).
108800 3120-EXIT.
108900     EXIT.
109000*
109100* SELL - SUBTRACT SHARES FROM THE EXISTING LOT; REMOVE THE LOT
109200* ENTIRELY IF THE BALANCE GOES TO EXACTLY ZERO.  SELLING MORE
109300* THAN IS HELD, OR A TICKER NOT HELD AT ALL, IS REJECTED.
109400 3130-APPLY-SELL-RTN.
109500     MOVE "N" TO WS-REJECT-SW.
109600     IF NOT LOT-WAS-FOUND
109700        MOVE "Y" TO WS-REJECT-SW
109800        MOVE "PORTFOLIO DOES NOT HOLD THIS TICKER" TO
109900                                               WS-ERROR-MESSAGE
110000        GO TO 3130-EXIT.
110100     IF OP-SHARES > WS-LOT-SHARES (WS-X2 WS-X3)
110200        MOVE "Y" TO WS-REJECT-SW
110300        MOVE "CANNOT SELL MORE SHARES THAN ARE HELD" TO
110400                                               WS-ERROR-MESSAGE
110500        GO TO 3130-EXIT.
110600     SUBTRACT OP-SHARES FROM WS-LOT-SHARES (WS-X2 WS-X3).
110700     IF WS-LOT-SHARES (WS-X2 WS-X3) = 0
110800        PERFORM 3135-REMOVE-LOT-RTN THRU 3135-EXIT
110900     ELSE
111000        MOVE OP-DATE TO WS-LOT-DATE-ADDED (WS-X2 WS-X3)
111100     END-IF.
111200 3130-EXIT.
111300     EXIT.
111400*
111500* CLOSES THE GAP LEFT BY A FULLY-SOLD LOT AT WS-X3 BY SLIDING
111600* EVERY LOT BEHIND IT DOWN ONE SLOT.
111700 3135-REMOVE-LOT-RTN.
111800     IF WS-X3 >= WS-PF-LOT-COUNT (WS-X2)
111900        GO TO 3135-SHRINK.
112000* A SELL THAT EMPTIED A LOT LEAVES A HOLE - SHIFT EVERYTHING
112100* ABOVE IT DOWN ONE SLOT SO THE TABLE STAYS PACKED.
112200 3135-SHIFT-LOOP.
112300     MOVE WS-LOT-TICKER (WS-X2 WS-X3 + 1) TO
112400                                    WS-LOT-TICKER (WS-X2 WS-X3).
112500     MOVE WS-LOT-SHARES (WS-X2 WS-X3 + 1) TO
112600                                    WS-LOT-SHARES (WS-X2 WS-X3).
112700     MOVE WS-LOT-DATE-ADDED (WS-X2 WS-X3 + 1) TO
112800                               WS-LOT-DATE-ADDED (WS-X2 WS-X3).
112900     ADD 1 TO WS-X3.
113000     IF WS-X3 < WS-PF-LOT-COUNT (WS-X2)
113100        GO TO 3135-SHIFT-LOOP.
113200* ONE FEWER LOT ON THE BOOKS NOW THAT THE SHIFT IS DONE.
113300 3135-SHRINK.
113400     SUBTRACT 1 FROM WS-PF-LOT-COUNT (WS-X2).
113500 3135-EXIT.
113600     EXIT.
113700*
113800* WRITES ONE ACCEPTED BUY/SELL LINE.
113900 3140-WRITE-TRADE-LINE-RTN.
114000     MOVE SPACES          TO VR-DETAIL-LINE.
114100     MOVE OP-CODE         TO VR-OP-CODE.
114200     MOVE OP-PORTFOLIO    TO VR-PORTFOLIO.
114300     MOVE OP-TICKER       TO VR-TICKER.
114400     MOVE OP-DATE         TO VR-DATE.
114500     MOVE OP-SHARES       TO VR-SHARES-ED.
114600     MOVE ZERO            TO VR-VALUE-ED.
114700     MOVE "OK"             TO VR-MESSAGE.
114800     WRITE VR-LINE-FD FROM VR-DETAIL-LINE.
114900 3140-EXIT.
115000     EXIT.
115100*
115200* PER-LOT VALUE ON WS-DATE-CHK - LOT WS-X3 OF THE PORTFOLIO
115300* RESIDENT AT WS-X2.  A LOT DATED AFTER THE EVALUATION DATE IS
115400* WORTH ZERO AND NEVER TOUCHES THE PRICE HISTORY.  ANSWER COMES
115500* BACK IN WS-EDIT-VALUE.
115600 3210-COMPUTE-LOT-VALUE-RTN.
115700     MOVE "N" TO WS-REJECT-SW.
115800     MOVE 0 TO WS-EDIT-VALUE.
115900     IF WS-DATE-CHK < WS-LOT-DATE-ADDED (WS-X2 WS-X3)
116000        GO TO 3210-EXIT.
116100     MOVE WS-LOT-TICKER (WS-X2 WS-X3) TO WS-LOOKUP-TICKER.
116200     PERFORM 1200-ENSURE-TICKER-LOADED THRU 1200-EXIT.
116300     PERFORM 2200-CHECK-DATE-RANGE THRU 2200-EXIT.
116400     IF NOT DATE-WAS-FOUND
116500        MOVE "Y" TO WS-REJECT-SW
116600        MOVE "DATE OUTSIDE KNOWN PRICE HISTORY" TO
116700                                               WS-ERROR-MESSAGE
116800        GO TO 3210-EXIT.
116900     PERFORM 2100-CHECK-DATE-EXISTS THRU 2100-EXIT.
117000     IF NOT DATE-WAS-FOUND
117100        MOVE "Y" TO WS-REJECT-SW
117200        MOVE "DATE DOES NOT EXIST IN THIS STOCK" TO
117300                                               WS-ERROR-MESSAGE
117400        GO TO 3210-EXIT.
117500     PERFORM 2600-FIND-CLOSE-ON-DATE THRU 2600-EXIT.
117600     COMPUTE WS-EDIT-VALUE ROUNDED =
117700         WS-LOT-SHARES (WS-X2 WS-X3) * WS-CLOSE-FOUND.
117800 3210-EXIT.
117900     EXIT.
118000*
118100* VAL - TOTAL PORTFOLIO VALUE ON OP-DATE.
118200 3200-DO-VAL-RTN.
118300     IF OP-DATE > WS-TODAY-TEXT
118400        MOVE "Y" TO WS-REJECT-SW
118500        MOVE "FUTURE DATE NOT ALLOWED" TO WS-ERROR-MESSAGE
118600        GO TO 3200-REJECT.
118700     PERFORM 3020-FIND-PORTFOLIO-RTN THRU 3020-EXIT.
118800     IF NOT PORTFOLIO-WAS-FOUND
118900        MOVE "Y" TO WS-REJECT-SW
119000        MOVE "PORTFOLIO NOT FOUND" TO WS-ERROR-MESSAGE
119100        GO TO 3200-REJECT.
119200     MOVE OP-DATE TO WS-CG-DATE.
119300     PERFORM 2500-CHRONOLOGY-GUARD THRU 2500-EXIT.
119400     IF REQUEST-REJECTED
119500        GO TO 3200-REJECT.
119600     MOVE OP-DATE TO WS-DATE-CHK.
119700     MOVE 0 TO WS-VAL-TOTAL.
119800     MOVE 0 TO WS-X3.
119900     IF WS-PF-LOT-COUNT (WS-X2) = 0
120000        GO TO 3200-TOTAL-DONE.
120100* ADDS UP EVERY LOT'S VALUE ON THE REQUESTED DATE FOR THE
120200* PORTFOLIO TOTAL.
120300 3200-LOT-LOOP.
120400     ADD 1 TO WS-X3.
120500     PERFORM 3210-COMPUTE-LOT-VALUE-RTN THRU 3210-EXIT.
120600     IF REQUEST-REJECTED
120700        GO TO 3200-REJECT.
120800     ADD WS-EDIT-VALUE TO WS-VAL-TOTAL.
120900     IF WS-X3 < WS-PF-LOT-COUNT (WS-X2)
121000        GO TO 3200-LOT-LOOP.
121100 3200-TOTAL-DONE.
121200     MOVE OP-DATE TO WS-PF-LATEST-DATE (WS-X2).
121300     MOVE SPACES       TO VR-DETAIL-LINE.
121400     MOVE OP-CODE      TO VR-OP-CODE.
121500     MOVE OP-PORTFOLIO TO VR-PORTFOLIO.
121600     MOVE OP-DATE      TO VR-DATE.
121700     MOVE ZERO         TO VR-SHARES-ED.
121800     MOVE WS-VAL-TOTAL TO VR-VALUE-ED.
121900     MOVE "OK"         TO VR-MESSAGE.
122000     WRITE VR-LINE-FD FROM VR-DETAIL-LINE.
122100     GO TO 3200-EXIT.
122200* VAL NEVER PARTIALLY ANSWERS - A BAD PORTFOLIO OR A FUTURE
122300* DATE REJECTS THE WHOLE REQUEST.
122400 3200-REJECT.
122500     PERFORM 3990-WRITE-REJECT-LINE-RTN THRU 3990-EXIT.
122600 3200-EXIT.
122700     EXIT.
122800*
122900* DIST - SAME PER-LOT VALUE AS VAL, BUT ONE OUTPUT ROW PER LOT
123000* WITH A NONZERO VALUE INSTEAD OF A SINGLE TOTAL.
123100 3300-DO-DIST-RTN.
123200     IF OP-DATE > WS-TODAY-TEXT
123300        MOVE "Y" TO WS-REJECT-SW
123400        MOVE "FUTURE DATE NOT ALLOWED" TO WS-ERROR-MESSAGE
123500        GO TO 3300-REJECT.
123600     PERFORM 3020-FIND-PORTFOLIO-RTN THRU 3020-EXIT.
123700     IF NOT PORTFOLIO-WAS-FOUND
123800        MOVE "Y" TO WS-REJECT-SW
123900        MOVE "PORTFOLIO NOT FOUND" TO WS-ERROR-MESSAGE
124000        GO TO 3300-REJECT.
124100     MOVE OP-DATE TO WS-CG-DATE.
124200     PERFORM 2500-CHRONOLOGY-GUARD THRU 2500-EXIT.
124300     IF REQUEST-REJECTED
124400        GO TO 3300-REJECT.
124500     MOVE OP-DATE TO WS-DATE-CHK.
124600     MOVE 0 TO WS-X3.
124700     IF WS-PF-LOT-COUNT (WS-X2) = 0
124800        GO TO 3300-DONE.
124900* ONE DIST ANSWER LINE PER LOT THAT IS STILL HOLDING SHARES
125000* ON THE REQUESTED DATE.
125100 3300-LOT-LOOP.
125200     ADD 1 TO WS-X3.
125300     PERFORM 3210-COMPUTE-LOT-VALUE-RTN THRU 3210-EXIT.
125400     IF REQUEST-REJECTED
125500        GO TO 3300-REJECT.
125600     IF WS-EDIT-VALUE NOT = 0
125700        MOVE SPACES TO VR-DETAIL-LINE
125800        MOVE OP-CODE TO VR-OP-CODE
125900        MOVE OP-PORTFOLIO TO VR-PORTFOLIO
126000        MOVE WS-LOT-TICKER (WS-X2 WS-X3) TO VR-TICKER
126100        MOVE OP-DATE TO VR-DATE
126200        MOVE ZERO TO VR-SHARES-ED
126300        MOVE WS-EDIT-VALUE TO VR-VALUE-ED
126400        MOVE "OK" TO VR-MESSAGE
126500        WRITE VR-LINE-FD FROM VR-DETAIL-LINE
126600     END-IF.
126700     IF WS-X3 < WS-PF-LOT-COUNT (WS-X2)
126800        GO TO 3300-LOT-LOOP.
126900 3300-DONE.
127000     MOVE OP-DATE TO WS-PF-LATEST-DATE (WS-X2).
127100     GO TO 3300-EXIT.
127200* SAME REJECT DISCIPLINE AS VAL - DIST EITHER PRICES EVERY
127300* LOT OR NONE OF THEM.
127400 3300-REJECT.
127500     PERFORM 3990-WRITE-REJECT-LINE-RTN THRU 3990-EXIT.
127600 3300-EXIT.
127700     EXIT.
127800*
127900* COMP - ONE ROW PER LOT ADDED ON OR BEFORE OP-DATE.  PRICE
128000* HISTORY IS NEVER CONSULTED FOR THIS REQUEST.
128100 3400-DO-COMP-RTN.
128200     PERFORM 3020-FIND-PORTFOLIO-RTN THRU 3020-EXIT.
128300     IF NOT PORTFOLIO-WAS-FOUND
128400        MOVE "Y" TO WS-REJECT-SW
128500        MOVE "PORTFOLIO NOT FOUND" TO WS-ERROR-MESSAGE
128600        GO TO 3400-REJECT.
128700     MOVE OP-DATE TO WS-CG-DATE.
128800     PERFORM 2500-CHRONOLOGY-GUARD THRU 2500-EXIT.
128900     IF REQUEST-REJECTED
129000        GO TO 3400-REJECT.
129100     MOVE 0 TO WS-X3.
129200     IF WS-PF-LOT-COUNT (WS-X2) = 0
129300        GO TO 3400-DONE.
129400* COMP NEVER TOUCHES PRICE HISTORY - IT JUST LISTS SHARES
129500* HELD, SO THERE IS NO FUTURE-DATE CHECK IN THIS REQUEST.
129600 3400-LOT-LOOP.
129700     ADD 1 TO WS-X3.
129800     IF WS-LOT-DATE-ADDED (WS-X2 WS-X3) NOT > OP-DATE
129900        MOVE SPACES TO VR-DETAIL-LINE
130000        MOVE OP-CODE TO VR-OP-CODE
130100        MOVE OP-PORTFOLIO TO VR-PORTFOLIO
130200        MOVE WS-LOT-TICKER (WS-X2 WS-X3) TO VR-TICKER
130300        MOVE OP-DATE TO VR-DATE
130400        MOVE WS-LOT-SHARES (WS-X2 WS-X3) TO VR-SHARES-ED
130500        MOVE ZERO TO VR-VALUE-ED
130600        MOVE "OK" TO VR-MESSAGE
130700        WRITE VR-LINE-FD FROM VR-DETAIL-LINE
130800     END-IF.
130900     IF WS-X3 < WS-PF-LOT-COUNT (WS-X2)
131000        GO TO 3400-LOT-LOOP.
131100 3400-DONE.
131200     MOVE OP-DATE TO WS-PF-LATEST-DATE (WS-X2).
131300     GO TO 3400-EXIT.
131400 3400-REJECT.
131500     PERFORM 3990-WRITE-REJECT-LINE-RTN THRU 3990-EXIT.
131600 3400-EXIT.
131700     EXIT.
131800*
131900* REBA - REBALANCE EVERY LOT TO ITS TARGET PERCENTAGE OF TOTAL
132000* PORTFOLIO VALUE ON OP-DATE.  OP-PERCENTAGES MUST CARRY ONE
132100* ENTRY PER LOT, IN LOT ORDER, SUMMING TO 100.  PASS 1 PRICES
132200* THE PORTFOLIO AND WORKS OUT THE TRADE PLAN; PASS 2 POSTS THE
132300* TRADES THROUGH THE SAME BUY/SELL PARAGRAPHS BUY AND SELL USE.
132400 3500-DO-REBA-RTN.
132500     IF OP-DATE > WS-TODAY-TEXT
132600        MOVE "Y" TO WS-REJECT-SW
132700        MOVE "FUTURE DATE NOT ALLOWED" TO WS-ERROR-MESSAGE
132800        GO TO 3500-REJECT.
132900     PERFORM 3020-FIND-PORTFOLIO-RTN THRU 3020-EXIT.
133000     IF NOT PORTFOLIO-WAS-FOUND
133100        MOVE "Y" TO WS-REJECT-SW
133200        MOVE "PORTFOLIO NOT FOUND" TO WS-ERROR-MESSAGE
133300        GO TO 3500-REJECT.
133400     MOVE OP-DATE TO WS-CG-DATE.
133500     PERFORM 2500-CHRONOLOGY-GUARD THRU 2500-EXIT.
133600     IF REQUEST-REJECTED
133700        GO TO 3500-REJECT.
133800     IF OP-PCT-COUNT NOT = WS-PF-LOT-COUNT (WS-X2)
133900        MOVE "Y" TO WS-REJECT-SW
134000        MOVE "PERCENTAGES DO NOT MATCH LOT COUNT" TO
134100                                               WS-ERROR-MESSAGE
134200        GO TO 3500-REJECT.
134300     IF WS-PF-LOT-COUNT (WS-X2) = 0
134400        GO TO 3500-NO-LOTS.
134500*        PERCENTAGES MUST SUM TO EXACTLY 100.
134600     MOVE 0 TO WS-REBA-PCT-TOTAL.
134700     MOVE 0 TO WS-X3.
134800* ADDS UP THE TARGET PERCENTAGES OFF THE REQUEST CARD BEFORE
134900* ANY PRICING IS DONE, SO A BAD REQUEST IS CAUGHT EARLY.
135000 3500-PCT-LOOP.
135100     ADD 1 TO WS-X3.
135200     ADD OP-PERCENTAGES (WS-X3) TO WS-REBA-PCT-TOTAL.
135300     IF WS-X3 < OP-PCT-COUNT
135400        GO TO 3500-PCT-LOOP.
135500     IF WS-REBA-PCT-TOTAL NOT = 100
135600        MOVE "Y" TO WS-REJECT-SW
135700        MOVE "PERCENTAGES MUST SUM TO 100" TO WS-ERROR-MESSAGE
135800        GO TO 3500-REJECT.
135900*        PASS 1A - TOTAL PORTFOLIO VALUE ON OP-DATE.
136000     MOVE OP-DATE TO WS-DATE-CHK.
136100     MOVE 0 TO WS-REBA-TOTAL-VALUE.
136200     MOVE 0 TO WS-X3.
136300* PASS 1 OF 2 - PRICE EVERY LOT TO GET THE PORTFOLIO TOTAL
136400* BEFORE ANY TARGET VALUE CAN BE COMPUTED.
136500 3500-TOTAL-LOOP.
136600     ADD 1 TO WS-X3.
136700     PERFORM 3210-COMPUTE-LOT-VALUE-RTN THRU 3210-EXIT.
136800     IF REQUEST-REJECTED
136900        GO TO 3500-REJECT.
137000     ADD WS-EDIT-VALUE TO WS-REBA-TOTAL-VALUE.
137100     IF WS-X3 < WS-PF-LOT-COUNT (WS-X2)
137200        GO TO 3500-TOTAL-LOOP.
137300*        PASS 1B - WORK OUT THE TRADE PLAN, LOT BY LOT.
137400     MOVE 0 TO WS-REBA-PLAN-COUNT.
137500     MOVE 0 TO WS-X3.
137600* STILL PASS 1 - WORK OUT EACH TICKER'S TARGET VALUE AND
137700* THE DELTA INTO WS-REBA-PLAN WITHOUT TRADING YET.  TRADING
137800* DURING THIS WALK WOULD RESHUFFLE THE LOT TABLE OUT FROM
137900* UNDER THE SUBSCRIPT STILL IN FLIGHT.
138000 3500-PLAN-LOOP.
138100     ADD 1 TO WS-X3.
138200     PERFORM 3210-COMPUTE-LOT-VALUE-RTN THRU 3210-EXIT.
138300     MOVE WS-EDIT-VALUE TO WS-REBA-ACTUAL-VALUE.
138400     COMPUTE WS-REBA-TARGET-VALUE ROUNDED =
138500         WS-REBA-TOTAL-VALUE * OP-PERCENTAGES (WS-X3) / 100.
138600     IF WS-REBA-ACTUAL-VALUE = WS-REBA-TARGET-VALUE
138700        GO TO 3500-PLAN-NEXT.
138800     COMPUTE WS-REBA-PRICE-PER-SHARE =
138900         WS-REBA-ACTUAL-VALUE / WS-LOT-SHARES (WS-X2 WS-X3).
139000     IF WS-REBA-ACTUAL-VALUE > WS-REBA-TARGET-VALUE
139100        COMPUTE WS-REBA-DELTA-VALUE =
139200            WS-REBA-ACTUAL-VALUE - WS-REBA-TARGET-VALUE
139300     ELSE
139400        COMPUTE WS-REBA-DELTA-VALUE =
139500            WS-REBA-TARGET-VALUE - WS-REBA-ACTUAL-VALUE
139600     END-IF.
139700     COMPUTE WS-REBA-DELTA-SHARES ROUNDED =
139800         WS-REBA-DELTA-VALUE / WS-REBA-PRICE-PER-SHARE.
139900     ADD 1 TO WS-REBA-PLAN-COUNT.
140000     MOVE WS-LOT-TICKER (WS-X2 WS-X3) TO
140100                               WS-RP-TICKER (WS-REBA-PLAN-COUNT).
140200     MOVE WS-REBA-DELTA-SHARES TO
140300                               WS-RP-SHARES (WS-REBA-PLAN-COUNT).
140400     IF WS-REBA-ACTUAL-VALUE > WS-REBA-TARGET-VALUE
140500        MOVE "S" TO WS-RP-ACTION (WS-REBA-PLAN-COUNT)
140600     ELSE
140700        MOVE "B" TO WS-RP-ACTION (WS-REBA-PLAN-COUNT)
140800     END-IF.
140900 3500-PLAN-NEXT.
141000     IF WS-X3 < WS-PF-LOT-COUNT (WS-X2)
141100        GO TO 3500-PLAN-LOOP.
141200     IF WS-REBA-PLAN-COUNT = 0
141300        GO TO 3500-DONE.
141400*        PASS 2 - POST EACH PLANNED TRADE BY TICKER (NOT BY LOT
141500*        POSITION - A SELL THAT EMPTIES A LOT RE-SHUFFLES THE
141600*        TABLE BEHIND IT).
141700     MOVE 0 TO WS-X4.
141800* PASS 2 - NOW THAT EVERY TARGET IS KNOWN, POST THE ACTUAL
141900* TRADES BY TICKER.  SAFE EVEN IF 3135 RESHUFFLES THE LOTS
142000* BEHIND US, SINCE EACH TRADE RE-FINDS ITS TICKER FRESH.
142100 3500-APPLY-LOOP.
142200     ADD 1 TO WS-X4.
142300     MOVE WS-RP-TICKER (WS-X4) TO OP-TICKER.
142400     MOVE WS-RP-SHARES (WS-X4) TO OP-SHARES.
142500     PERFORM 3110-FIND-LOT-RTN THRU 3110-EXIT.
142600     IF WS-RP-IS-SELL (WS-X4)
142700        PERFORM 3130-APPLY-SELL-RTN THRU 3130-EXIT
142800     ELSE
142900        PERFORM 3120-APPLY-BUY-RTN THRU 3120-EXIT
143000     END-IF.
143100     IF REQUEST-REJECTED
143200        GO TO 3500-REJECT.
143300     PERFORM 3140-WRITE-TRADE-LINE-RTN THRU 3140-EXIT.
143400     IF WS-X4 < WS-REBA-PLAN-COUNT
143500        GO TO 3500-APPLY-LOOP.
143600 3500-DONE.
143700     MOVE OP-DATE TO WS-PF-LATEST-DATE (WS-X2).
143800     GO TO 3500-EXIT.
143900 3500-NO-LOTS.
144000     MOVE SPACES       TO VR-DETAIL-LINE.
144100     MOVE OP-CODE      TO VR-OP-CODE.
144200     MOVE OP-PORTFOLIO TO VR-PORTFOLIO.
144300     MOVE OP-DATE      TO VR-DATE.
144400     MOVE ZERO         TO VR-SHARES-ED.
144500     MOVE ZERO         TO VR-VALUE-ED.
144600     MOVE "OK"         TO VR-MESSAGE.
144700     WRITE VR-LINE-FD FROM VR-DETAIL-LINE.
144800     MOVE OP-DATE TO WS-PF-LATEST-DATE (WS-X2).
144900     GO TO 3500-EXIT.
145000* REBA BACKS OUT BEFORE PASS 1 EVER PRICES A LOT IF THE
145100* PERCENTAGES OR THE PORTFOLIO LOOKUP FAIL.
145200 3500-REJECT.
145300     PERFORM 3990-WRITE-REJECT-LINE-RTN THRU 3990-EXIT.
145400 3500-EXIT.
145500     EXIT.
145600*
145700* GNLS - CLOSE(OP-DATE2) MINUS CLOSE(OP-DATE) FOR OP-TICKER.
145800* TICKER-LEVEL REQUEST - NO PORTFOLIO, NO CHRONOLOGY GUARD.
145900* BOTH DATES MUST BE EXACT TRADING DAYS AND OP-DATE MUST NOT BE
146000* AFTER OP-DATE2.
146100 3600-DO-GNLS-RTN.
146200     MOVE OP-TICKER TO WS-LOOKUP-TICKER.
146300     PERFORM 2000-VALIDATE-TICKER-FORMAT THRU 2000-EXIT.
146400     IF REQUEST-REJECTED
146500        GO TO 3600-REJECT.
146600     IF OP-DATE > OP-DATE2
146700        MOVE "Y" TO WS-REJECT-SW
146800        MOVE "START DATE AFTER END DATE" TO WS-ERROR-MESSAGE
146900        GO TO 3600-REJECT.
147000     PERFORM 1200-ENSURE-TICKER-LOADED THRU 1200-EXIT.
147100     MOVE OP-DATE TO WS-DATE-CHK.
147200     PERFORM 2100-CHECK-DATE-EXISTS THRU 2100-EXIT.
147300     IF NOT DATE-WAS-FOUND
147400        MOVE "Y" TO WS-REJECT-SW
147500        MOVE "START DATE DOES NOT EXIST IN THIS STOCK" TO
147600                                               WS-ERROR-MESSAGE
147700        GO TO 3600-REJECT.
147800     PERFORM 2600-FIND-CLOSE-ON-DATE THRU 2600-EXIT.
147900     MOVE WS-CLOSE-FOUND TO WS-GNLS-START-CLOSE.
148000     MOVE OP-DATE2 TO WS-DATE-CHK.
148100     PERFORM 2100-CHECK-DATE-EXISTS THRU 2100-EXIT.
148200     IF NOT DATE-WAS-FOUND
148300        MOVE "Y" TO WS-REJECT-SW
148400        MOVE "END DATE DOES NOT EXIST IN THIS STOCK" TO
148500                                               WS-ERROR-MESSAGE
148600        GO TO 3600-REJECT.
148700     PERFORM 2600-FIND-CLOSE-ON-DATE THRU 2600-EXIT.
148800     COMPUTE WS-GNLS-RESULT =
148900         WS-CLOSE-FOUND - WS-GNLS-START-CLOSE.
149000     MOVE SPACES    TO VR-DETAIL-LINE.
149100     MOVE OP-CODE   TO VR-OP-CODE.
149200     MOVE OP-TICKER TO VR-TICKER.
149300     MOVE OP-DATE2  TO VR-DATE.
149400     MOVE ZERO      TO VR-SHARES-ED.
149500     MOVE WS-GNLS-RESULT TO VR-VALUE-ED.
149600     MOVE "OK"      TO VR-MESSAGE.
149700     WRITE VR-LINE-FD FROM VR-DETAIL-LINE.
149800     GO TO 3600-EXIT.
149900* GNLS NEEDS BOTH ENDPOINT CLOSES TO EXIST - EITHER ONE
150000* MISSING AND THE WHOLE REQUEST IS REJECTED.
150100 3600-REJECT.
150200     PERFORM 3990-WRITE-REJECT-LINE-RTN THRU 3990-EXIT.
150300 3600-EXIT.
150400     EXIT.
150500*
150600* SHARED MOVING-AVERAGE ENGINE - CALLER SETS WS-X1 (TICKER
150700* ALREADY RESIDENT), WS-MAVG-END-DATE AND WS-MAVG-WINDOW (THE X
150800* IN X-DAY AVERAGE) BEFORE THE PERFORM.  WALKS BACKWARD ONE
150900* CALENDAR DAY AT A TIME FROM THE END DATE, USING THE JULIAN-DAY
151000* ROUTINES TO STEP THE DATE AND THE EXACT-MATCH DATE CHECK TO
151100* SKIP WEEKENDS/HOLIDAYS, UNTIL WS-MAVG-WINDOW TRADING-DAY CLOSES
151200* HAVE BEEN ACCUMULATED OR THE TICKER'S EARLIEST KNOWN DATE IS
151300* REACHED FIRST (MAVG-FAILED).  ANSWER COMES BACK ROUNDED IN
151400* WS-MAVG-RESULT.
151500 3650-COMPUTE-MOVING-AVG-RTN.
151600     MOVE "N" TO WS-MAVG-FAIL-SW.
151700     MOVE 0 TO WS-MAVG-SUM.
151800     MOVE 0 TO WS-MAVG-SAMPLES-FOUND.
151900     MOVE WS-MAVG-END-DATE TO WS-MAVG-WALK-DATE.
152000* WALKS BACKWARD ONE CALENDAR DAY AT A TIME RATHER THAN BY
152100* TABLE ROW, SKIPPING ANY DAY THE TICKER DID NOT TRADE.
152200 3650-SAMPLE-LOOP.
152300     MOVE WS-MAVG-WALK-DATE TO WS-DATE-CHK.
152400     PERFORM 2100-CHECK-DATE-EXISTS THRU 2100-EXIT.
152500     IF DATE-WAS-FOUND
152600        PERFORM 2600-FIND-CLOSE-ON-DATE THRU 2600-EXIT
152700        ADD WS-CLOSE-FOUND TO WS-MAVG-SUM
152800        ADD 1 TO WS-MAVG-SAMPLES-FOUND
152900     END-IF.
153000     IF WS-MAVG-SAMPLES-FOUND = WS-MAVG-WINDOW
153100        GO TO 3650-DONE.
153200     IF WS-MAVG-WALK-DATE = WS-TK-MIN-DATE (WS-X1)
153300        MOVE "Y" TO WS-MAVG-FAIL-SW
153400        GO TO 3650-EXIT.
153500     MOVE WS-MAVG-WALK-DATE TO WS-JC-CCYY-DATE.
153600     PERFORM 2700-DATE-TO-JULIAN-RTN THRU 2700-EXIT.
153700     SUBTRACT 1 FROM WS-JC-JDN.
153800     PERFORM 2750-JULIAN-TO-DATE-RTN THRU 2750-EXIT.
153900     MOVE WS-JC-CCYY-DATE TO WS-MAVG-WALK-DATE.
154000     GO TO 3650-SAMPLE-LOOP.
154100 3650-DONE.
154200     COMPUTE WS-MAVG-RESULT ROUNDED =
154300         WS-MAVG-SUM / WS-MAVG-WINDOW.
154400 3650-EXIT.
154500     EXIT.
154600*
154700* MAVG - OP-X DAY MOVING AVERAGE OF OP-TICKER ENDING AT OP-DATE.
154800* TICKER-LEVEL REQUEST - NO PORTFOLIO, NO CHRONOLOGY GUARD.
154900 3700-DO-MAVG-RTN.
155000     MOVE OP-TICKER TO WS-LOOKUP-TICKER.
155100     PERFORM 2000-VALIDATE-TICKER-FORMAT THRU 2000-EXIT.
155200     IF REQUEST-REJECTED
155300        GO TO 3700-REJECT.
155400     PERFORM 1200-ENSURE-TICKER-LOADED THRU 1200-EXIT.
155500     MOVE OP-DATE TO WS-DATE-CHK.
155600     PERFORM 2100-CHECK-DATE-EXISTS THRU 2100-EXIT.
155700     IF NOT DATE-WAS-FOUND
155800        MOVE "Y" TO WS-REJECT-SW
155900        MOVE "DATE DOES NOT EXIST IN THIS STOCK" TO
156000                                               WS-ERROR-MESSAGE
156100        GO TO 3700-REJECT.
156200     MOVE OP-DATE TO WS-MAVG-END-DATE.
156300     MOVE OP-X    TO WS-MAVG-WINDOW.
156400     PERFORM 3650-COMPUTE-MOVING-AVG-RTN THRU 3650-EXIT.
156500     IF MAVG-FAILED
156600        MOVE "Y" TO WS-REJECT-SW
156700        MOVE "INSUFFICIENT PRICE HISTORY FOR AVERAGE" TO
156800                                               WS-ERROR-MESSAGE
156900        GO TO 3700-REJECT.
157000     MOVE SPACES    TO VR-DETAIL-LINE.
157100     MOVE OP-CODE   TO VR-OP-CODE.
157200     MOVE OP-TICKER TO VR-TICKER.
157300     MOVE OP-DATE   TO VR-DATE.
157400     MOVE ZERO      TO VR-SHARES-ED.
157500     MOVE WS-MAVG-RESULT TO VR-VALUE-ED.
157600     MOVE "OK"      TO VR-MESSAGE.
157700     WRITE VR-LINE-FD FROM VR-DETAIL-LINE.
157800     GO TO 3700-EXIT.
157900 3700-REJECT.
158000     PERFORM 3990-WRITE-REJECT-LINE-RTN THRU 3990-EXIT.
158100 3700-EXIT.
158200     EXIT.
158300*
158400* XOVR - EVERY TRADING DAY IN [OP-DATE, OP-DATE2] WHOSE CLOSE
158500* EXCEEDS ITS OWN OP-X DAY MOVING AVERAGE.  THE WHOLE WINDOW,
158600* INCLUDING THE LOOK-BACK NEEDED FOR THE FIRST DAY'S AVERAGE,
158700* MUST LIE WITHIN THE TICKER'S KNOWN PRICE HISTORY.
158800 3800-DO-XOVR-RTN.
158900     MOVE OP-TICKER TO WS-LOOKUP-TICKER.
159000     PERFORM 2000-VALIDATE-TICKER-FORMAT THRU 2000-EXIT.
159100     IF REQUEST-REJECTED
159200        GO TO 3800-REJECT.
159300     IF OP-DATE > OP-DATE2
159400        MOVE "Y" TO WS-REJECT-SW
159500        MOVE "START DATE AFTER END DATE" TO WS-ERROR-MESSAGE
159600        GO TO 3800-REJECT.
159700     PERFORM 1200-ENSURE-TICKER-LOADED THRU 1200-EXIT.
159800     MOVE OP-DATE  TO WS-RM-START.
159900     MOVE OP-DATE2 TO WS-RM-END.
160000     MOVE OP-X     TO WS-RM-WINDOW.
160100     PERFORM 2300-RANGE-MEMBERSHIP-CHK THRU 2300-EXIT.
160200     IF NOT DATE-WAS-FOUND
160300        MOVE "Y" TO WS-REJECT-SW
160400        MOVE "DATE RANGE OUTSIDE KNOWN PRICE HISTORY" TO
160500                                               WS-ERROR-MESSAGE
160600        GO TO 3800-REJECT.
160700     MOVE OP-DATE TO WS-XOVR-CUR-DATE.
160800* ONE TRADING DAY AT A TIME FROM THE START DATE THROUGH THE
160900* END DATE, COMPARING THAT DAY'S AVERAGE AGAINST ITS CLOSE.
161000 3800-DAY-LOOP.
161100     MOVE WS-XOVR-CUR-DATE TO WS-DATE-CHK.
161200     PERFORM 2100-CHECK-DATE-EXISTS THRU 2100-EXIT.
161300     IF DATE-WAS-FOUND
161400        PERFORM 2600-FIND-CLOSE-ON-DATE THRU 2600-EXIT
161500        MOVE WS-CLOSE-FOUND TO WS-XOVR-CLOSE
161600        MOVE WS-XOVR-CUR-DATE TO WS-MAVG-END-DATE
161700        MOVE OP-X TO WS-MAVG-WINDOW
161800        PERFORM 3650-COMPUTE-MOVING-AVG-RTN THRU 3650-EXIT
161900        IF NOT MAVG-FAILED
162000           IF WS-XOVR-CLOSE > WS-MAVG-RESULT
162100              MOVE SPACES TO VR-DETAIL-LINE
162200              MOVE OP-CODE TO VR-OP-CODE
162300              MOVE OP-TICKER TO VR-TICKER
162400              MOVE WS-XOVR-CUR-DATE TO VR-DATE
162500              MOVE ZERO TO VR-SHARES-ED
162600              MOVE ZERO TO VR-VALUE-ED
162700              MOVE "CROSSOVER" TO VR-MESSAGE
162800              WRITE VR-LINE-FD FROM VR-DETAIL-LINE
162900           END-IF
163000        END-IF
163100     END-IF.
163200     IF WS-XOVR-CUR-DATE = OP-DATE2
163300        GO TO 3800-EXIT.
163400     MOVE WS-XOVR-CUR-DATE TO WS-JC-CCYY-DATE.
163500     PERFORM 2700-DATE-TO-JULIAN-RTN THRU 2700-EXIT.
163600     ADD 1 TO WS-JC-JDN.
163700     PERFORM 2750-JULIAN-TO-DATE-RTN THRU 2750-EXIT.
163800     MOVE WS-JC-CCYY-DATE TO WS-XOVR-CUR-DATE.
163900     GO TO 3800-DAY-LOOP.
164000 3800-REJECT.
164100     PERFORM 3990-WRITE-REJECT-LINE-RTN THRU 3990-EXIT.
164200 3800-EXIT.
164300     EXIT.
164400*
164500* CHRT - ASTERISK BAR CHART OF A STOCK'S OR A PORTFOLIO'S VALUE
164600* OVER [OP-DATE, OP-DATE2].  OP-PORTFOLIO BLANK MEANS A STOCK
164700* CHART OF OP-TICKER; OTHERWISE A PORTFOLIO CHART.  OP-X HAS NO
164800* OTHER MEANING ON A CHRT REQUEST SO IT DOUBLES AS THE ABSOLUTE-
164900* SCALE FLAG (ZERO = RELATIVE, NONZERO = ABSOLUTE).
165000 3900-DO-CHRT-RTN.
165100     MOVE "N" TO WS-CH-IS-PORTFOLIO-SW.
165200     MOVE "N" TO WS-CH-HAS-REF-SW.
165300     MOVE "N" TO WS-CH-IS-ABSOLUTE-SW.
165400     IF OP-PORTFOLIO NOT = SPACES
165500        MOVE "Y" TO WS-CH-IS-PORTFOLIO-SW.
165600     IF OP-X NOT = 0
165700        MOVE "Y" TO WS-CH-IS-ABSOLUTE-SW.
165800     IF OP-DATE > OP-DATE2
165900        MOVE "Y" TO WS-REJECT-SW
166000        MOVE "START DATE AFTER END DATE" TO WS-ERROR-MESSAGE
166100        GO TO 3900-REJECT.
166200     IF OP-DATE2 > WS-TODAY-TEXT
166300        MOVE "Y" TO WS-REJECT-SW
166400        MOVE "FUTURE DATE NOT ALLOWED" TO WS-ERROR-MESSAGE
166500        GO TO 3900-REJECT.
166600     IF WS-CH-IS-PORTFOLIO
166700        GO TO 3900-SETUP-PORTFOLIO.
166800     GO TO 3900-SETUP-STOCK.
166900* PORTFOLIO CHART - THE FIRST LOT'S TICKER BECOMES THE ONE
167000* REFERENCE CALENDAR FOR SNAPPING BUCKET DATES, SINCE A
167100* MIXED PORTFOLIO HAS NO SINGLE TRADING CALENDAR OF ITS OWN.
167200 3900-SETUP-PORTFOLIO.
167300     MOVE OP-PORTFOLIO TO WS-CH-NAME.
167400     PERFORM 3020-FIND-PORTFOLIO-RTN THRU 3020-EXIT.
167500     IF NOT PORTFOLIO-WAS-FOUND
167600        MOVE "Y" TO WS-REJECT-SW
167700        MOVE "PORTFOLIO NOT FOUND" TO WS-ERROR-MESSAGE
167800        GO TO 3900-REJECT.
167900     MOVE OP-DATE2 TO WS-CG-DATE.
168000     PERFORM 2500-CHRONOLOGY-GUARD THRU 2500-EXIT.
168100     IF REQUEST-REJECTED
168200        GO TO 3900-REJECT.
168300     IF WS-PF-LOT-COUNT (WS-X2) = 0
168400        GO TO 3900-BUCKET-SETUP.
168500     MOVE WS-LOT-TICKER (WS-X2 1) TO WS-LOOKUP-TICKER.
168600     PERFORM 1200-ENSURE-TICKER-LOADED THRU 1200-EXIT.
168700     MOVE WS-X1 TO WS-CH-REF-TICKER-IX.
168800     MOVE "Y" TO WS-CH-HAS-REF-SW.
168900     GO TO 3900-BUCKET-SETUP.
169000* STOCK CHART - THE TICKER IS ITS OWN REFERENCE CALENDAR.
169100 3900-SETUP-STOCK.
169200     MOVE OP-TICKER TO WS-CH-NAME.
169300     MOVE OP-TICKER TO WS-LOOKUP-TICKER.
169400     PERFORM 2000-VALIDATE-TICKER-FORMAT THRU 2000-EXIT.
169500     IF REQUEST-REJECTED
169600        GO TO 3900-REJECT.
169700     PERFORM 1200-ENSURE-TICKER-LOADED THRU 1200-EXIT.
169800     MOVE WS-X1 TO WS-CH-REF-TICKER-IX.
169900     MOVE "Y" TO WS-CH-HAS-REF-SW.
170000* WORK OUT THE GRANULARITY AND REPEAT COUNT ONCE, THEN WALK
170100* FORWARD BUCKET BY BUCKET UNTIL WE LAND ON THE END DATE.
170200 3900-BUCKET-SETUP.
170300     PERFORM 3910-COMPUTE-BUCKETING-RTN THRU 3910-EXIT.
170400     MOVE OP-DATE TO WS-CH-WORK-DATE.
170500     MOVE 0 TO WS-CH-BUCKET-COUNT.
170600* EACH TRIP THROUGH ADVANCES THE WORK DATE, SNAPS IT TO A
170700* DATE THAT ACTUALLY EXISTS, LABELS IT, AND PRICES IT.
170800 3900-BUCKET-LOOP.
170900     PERFORM 3920-ADVANCE-DATE-RTN THRU 3920-EXIT.
171000     IF WS-CH-WORK-DATE > OP-DATE2
171100        MOVE OP-DATE2 TO WS-CH-WORK-DATE.
171200     MOVE WS-CH-WORK-DATE TO WS-CH-SNAP-DATE.
171300     PERFORM 3930-RESOLVE-PRESENT-RTN THRU 3930-EXIT.
171400     ADD 1 TO WS-CH-BUCKET-COUNT.
171500     IF WS-CH-BUCKET-COUNT > 400
171600        DISPLAY "PFOLIOVAL - CHART BUCKET TABLE FULL - "
171700                WS-CH-NAME
171800        ACCEPT REPLYX
171900        STOP RUN.
172000     MOVE WS-CH-SNAP-DATE TO WS-CH-BD-DATE (WS-CH-BUCKET-COUNT).
172100     PERFORM 3940-BUILD-LABEL-RTN THRU 3940-EXIT.
172200     PERFORM 3950-VALUE-ON-DATE-RTN THRU 3950-EXIT.
172300     IF WS-CH-WORK-DATE = OP-DATE2
172400        GO TO 3900-BUCKETS-DONE.
172500     GO TO 3900-BUCKET-LOOP.
172600* BUCKET LIST IS COMPLETE - SCALE IT AND PRINT IT.
172700 3900-BUCKETS-DONE.
172800     PERFORM 3960-COMPUTE-SCALE-RTN THRU 3960-EXIT.
172900     PERFORM 3970-WRITE-CHART-RTN THRU 3970-EXIT.
173000     IF WS-CH-IS-PORTFOLIO
173100        MOVE OP-DATE2 TO WS-PF-LATEST-DATE (WS-X2).
173200     GO TO 3900-EXIT.
173300* CHRT REJECTS UP FRONT - NOTHING IS BUCKETED, SCALED OR
173400* WRITTEN FOR A BAD REQUEST.
173500 3900-REJECT.
173600     PERFORM 3990-WRITE-REJECT-LINE-RTN THRU 3990-EXIT.
173700 3900-EXIT.
173800     EXIT.
173900*
174000* WORKS OUT THE BUCKET GRANULARITY AND STEP COUNT FROM THE
174100* DAY-SPAN BETWEEN OP-DATE AND OP-DATE2, PER THE HOUSE CHARTING
174200* THRESHOLDS (5/150/910/1825/10950 DAYS).  A ZERO REPEAT COUNT
174300* IS LEFT AS ZERO FOR THE MONTH/YEAR "EVERY MONTH"/"EVERY YEAR"
174400* CASES - 3920-ADVANCE-DATE-RTN TREATS A ZERO STEP AS ONE.
174500 3910-COMPUTE-BUCKETING-RTN.
174600     MOVE OP-DATE TO WS-JC-CCYY-DATE.
174700     PERFORM 2700-DATE-TO-JULIAN-RTN THRU 2700-EXIT.
174800     MOVE WS-JC-JDN TO WS-JDN-HOLD-1.
174900     MOVE OP-DATE2 TO WS-JC-CCYY-DATE.
175000     PERFORM 2700-DATE-TO-JULIAN-RTN THRU 2700-EXIT.
175100     MOVE WS-JC-JDN TO WS-JDN-HOLD-2.
175200     COMPUTE WS-JDN-DIFFERENCE = WS-JDN-HOLD-2 - WS-JDN-HOLD-1.
175300     IF WS-JDN-DIFFERENCE <= 5
175400        MOVE "D" TO WS-CH-GRANULARITY
175500        MOVE 1 TO WS-CH-REPEAT-COUNT
175600        GO TO 3910-EXIT.
175700     IF WS-JDN-DIFFERENCE < 150
175800        MOVE "D" TO WS-CH-GRANULARITY
175900        DIVIDE WS-JDN-DIFFERENCE BY 20 GIVING WS-CH-REPEAT-COUNT
176000        IF WS-CH-REPEAT-COUNT < 1
176100           MOVE 1 TO WS-CH-REPEAT-COUNT
176200        END-IF
176300        GO TO 3910-EXIT.
176400     IF WS-JDN-DIFFERENCE < 910
176500        MOVE "M" TO WS-CH-GRANULARITY
176600        MOVE 1 TO WS-CH-REPEAT-COUNT
176700        GO TO 3910-EXIT.
176800     IF WS-JDN-DIFFERENCE < 1825
176900        MOVE "M" TO WS-CH-GRANULARITY
177000        DIVIDE WS-JDN-DIFFERENCE BY 30 GIVING WS-CC-REM
177100        DIVIDE WS-CC-REM BY 20 GIVING WS-CH-REPEAT-COUNT
177200        GO TO 3910-EXIT.
177300     IF WS-JDN-DIFFERENCE < 10950
177400        MOVE "Y" TO WS-CH-GRANULARITY
177500        MOVE 1 TO WS-CH-REPEAT-COUNT
177600        GO TO 3910-EXIT.
177700     MOVE "Y" TO WS-CH-GRANULARITY.
177800     DIVIDE WS-JDN-DIFFERENCE BY 365 GIVING WS-CC-REM.
177900     DIVIDE WS-CC-REM BY 20 GIVING WS-CH-REPEAT-COUNT.
178000 3910-EXIT.
178100     EXIT.
178200*
178300* ADVANCES WS-CH-WORK-DATE BY WS-CH-REPEAT-COUNT UNITS OF
178400* WS-CH-GRANULARITY.  DAY STEPS ARE PLAIN JULIAN ARITHMETIC;
178500* MONTH AND YEAR STEPS SNAP TO THE LAST DAY OF THE TARGET
178600* MONTH OR YEAR.
178700 3920-ADVANCE-DATE-RTN.
178800     MOVE WS-CH-REPEAT-COUNT TO WS-CC-STEP.
178900     IF WS-CC-STEP = 0
179000        MOVE 1 TO WS-CC-STEP.
179100     IF WS-CH-DAY
179200        GO TO 3920-DAY-STEP.
179300     MOVE WS-CH-WORK-DATE TO WS-JC-CCYY-DATE.
179400     IF WS-CH-YEAR
179500        GO TO 3920-YEAR-STEP.
179600     GO TO 3920-MONTH-STEP.
179700* DAY GRANULARITY STEPS BY THE JULIAN DAY NUMBER - NO MONTH
179800* OR YEAR-END SNAPPING NEEDED.
179900 3920-DAY-STEP.
180000     MOVE WS-CH-WORK-DATE TO WS-JC-CCYY-DATE.
180100     PERFORM 2700-DATE-TO-JULIAN-RTN THRU 2700-EXIT.
180200     ADD WS-CC-STEP TO WS-JC-JDN.
180300     PERFORM 2750-JULIAN-TO-DATE-RTN THRU 2750-EXIT.
180400     MOVE WS-JC-CCYY-DATE TO WS-CH-WORK-DATE.
180500     GO TO 3920-EXIT.
180600* MONTH GRANULARITY ADDS WHOLE MONTHS BY TOTAL-MONTHS
180700* ARITHMETIC, THEN CLAMPS THE DAY-OF-MONTH TO WHATEVER THAT
180800* MONTH'S LAST DAY ACTUALLY IS.
180900 3920-MONTH-STEP.
181000     MOVE WS-JCD-CCYY TO WS-CC-CCYY.
181100     MOVE WS-JCD-MM   TO WS-CC-MM.
181200     COMPUTE WS-CC-TOTAL-MONTHS =
181300         (WS-CC-CCYY * 12) + (WS-CC-MM - 1) + WS-CC-STEP.
181400     DIVIDE WS-CC-TOTAL-MONTHS BY 12 GIVING WS-CC-CCYY
181500                                   REMAINDER WS-CC-MM.
181600     ADD 1 TO WS-CC-MM.
181700     PERFORM 3925-COMPUTE-LAST-DAY-RTN THRU 3925-EXIT.
181800     MOVE WS-CC-CCYY     TO WS-JCD-CCYY.
181900     MOVE WS-CC-MM       TO WS-JCD-MM.
182000     MOVE WS-CC-LAST-DAY TO WS-JCD-DD.
182100     MOVE "-"            TO WS-JCD-DASH-1.
182200     MOVE "-"            TO WS-JCD-DASH-2.
182300     MOVE WS-JC-CCYY-DATE TO WS-CH-WORK-DATE.
182400     GO TO 3920-EXIT.
182500* YEAR GRANULARITY JUST MOVES TO DECEMBER 31ST OF THE TARGET
182600* YEAR - CLOSE ENOUGH FOR A MULTI-YEAR CHART.
182700 3920-YEAR-STEP.
182800     COMPUTE WS-CC-CCYY = WS-JCD-CCYY + WS-CC-STEP.
182900     MOVE WS-CC-CCYY  TO WS-JCD-CCYY.
183000     MOVE 12          TO WS-JCD-MM.
183100     MOVE 31          TO WS-JCD-DD.
183200     MOVE "-"         TO WS-JCD-DASH-1.
183300     MOVE "-"         TO WS-JCD-DASH-2.
183400     MOVE WS-JC-CCYY-DATE TO WS-CH-WORK-DATE.
183500 3920-EXIT.
183600     EXIT.
183700*
183800* LAST CALENDAR DAY OF WS-CC-MM/WS-CC-CCYY, FEBRUARY ADJUSTED
183900* FOR LEAP YEARS (DIVISIBLE BY 4, NOT BY 100 UNLESS ALSO BY
184000* 400) VIA THE DAYS-PER-MONTH TABLE.
184100 3925-COMPUTE-LAST-DAY-RTN.
184200     MOVE WS-DIM (WS-CC-MM) TO WS-CC-LAST-DAY.
184300     IF WS-CC-MM NOT = 2
184400        GO TO 3925-EXIT.
184500     MOVE "N" TO WS-CC-IS-LEAP-SW.
184600     DIVIDE WS-CC-CCYY BY 4   GIVING WS-CC-REM
184700                              REMAINDER WS-CC-LEAP-REM-4.
184800     IF WS-CC-LEAP-REM-4 NOT = 0
184900        GO TO 3925-EXIT.
185000     MOVE "Y" TO WS-CC-IS-LEAP-SW.
185100     DIVIDE WS-CC-CCYY BY 100 GIVING WS-CC-REM
185200                              REMAINDER WS-CC-LEAP-REM-100.
185300     IF WS-CC-LEAP-REM-100 NOT = 0
185400        GO TO 3925-SET-LAST-DAY.
185500     MOVE "N" TO WS-CC-IS-LEAP-SW.
185600     DIVIDE WS-CC-CCYY BY 400 GIVING WS-CC-REM
185700                              REMAINDER WS-CC-LEAP-REM-400.
185800     IF WS-CC-LEAP-REM-400 = 0
185900        MOVE "Y" TO WS-CC-IS-LEAP-SW.
186000* FEBRUARY IS THE ONLY MONTH THAT MOVES, SO IT GETS THE
186100* LEAP-YEAR TEST AND EVERYONE ELSE READS THE TABLE AS IS.
186200 3925-SET-LAST-DAY.
186300     IF WS-CC-IS-LEAP
186400        MOVE 29 TO WS-CC-LAST-DAY.
186500 3925-EXIT.
186600     EXIT.
186700*
186800* SNAPS WS-CH-SNAP-DATE TO THE NEAREST DATE PRESENT IN THE
186900* REFERENCE TICKER'S PRICE HISTORY - BACKWARD FOR MONTH/YEAR
187000* GRANULARITY, FORWARD FOR DAY GRANULARITY.  A PORTFOLIO WITH
187100* NO LOTS HAS NO REFERENCE TICKER AND IS LEFT UNSNAPPED - ITS
187200* VALUE IS ZERO ON EVERY BUCKET REGARDLESS OF THE DATE.
187300 3930-RESOLVE-PRESENT-RTN.
187400     IF NOT WS-CH-HAS-REF
187500        GO TO 3930-EXIT.
187600     MOVE WS-CH-REF-TICKER-IX TO WS-X1.
187700     IF WS-CH-DAY
187800        GO TO 3930-FWD-LOOP.
187900     GO TO 3930-BACK-LOOP.
188000* DAY GRANULARITY SNAPS FORWARD TO THE NEXT DATE ON RECORD.
188100 3930-FWD-LOOP.
188200     MOVE WS-CH-SNAP-DATE TO WS-DATE-CHK.
188300     PERFORM 2100-CHECK-DATE-EXISTS THRU 2100-EXIT.
188400     IF DATE-WAS-FOUND
188500        GO TO 3930-EXIT.
188600     IF WS-CH-SNAP-DATE NOT < WS-TK-MAX-DATE (WS-X1)
188700        GO TO 3930-EXIT.
188800     MOVE WS-CH-SNAP-DATE TO WS-JC-CCYY-DATE.
188900     PERFORM 2700-DATE-TO-JULIAN-RTN THRU 2700-EXIT.
189000     ADD 1 TO WS-JC-JDN.
189100     PERFORM 2750-JULIAN-TO-DATE-RTN THRU 2750-EXIT.
189200     MOVE WS-JC-CCYY-DATE TO WS-CH-SNAP-DATE.
189300     GO TO 3930-FWD-LOOP.
189400* MONTH/YEAR GRANULARITY SNAPS BACKWARD INSTEAD - WE WANT
189500* THE LAST KNOWN PRICE AS OF THE BUCKET, NOT THE NEXT ONE.
189600 3930-BACK-LOOP.
189700     MOVE WS-CH-SNAP-DATE TO WS-DATE-CHK.
189800     PERFORM 2100-CHECK-DATE-EXISTS THRU 2100-EXIT.
189900     IF DATE-WAS-FOUND
190000        GO TO 3930-EXIT.
190100     IF WS-CH-SNAP-DATE NOT > WS-TK-MIN-DATE (WS-X1)
190200        GO TO 3930-EXIT.
190300     MOVE WS-CH-SNAP-DATE TO WS-JC-CCYY-DATE.
190400     PERFORM 2700-DATE-TO-JULIAN-RTN THRU 2700-EXIT.
190500     SUBTRACT 1 FROM WS-JC-JDN.
190600     PERFORM 2750-JULIAN-TO-DATE-RTN THRU 2750-EXIT.
190700     MOVE WS-JC-CCYY-DATE TO WS-CH-SNAP-DATE.
190800     GO TO 3930-BACK-LOOP.
190900 3930-EXIT.
191000     EXIT.
191100*
191200* BUILDS THE DISPLAY LABEL FOR THE CURRENT BUCKET - A BARE
191300* YEAR FOR YEAR GRANULARITY, "Mon yyyy" FOR MONTH, "Mon d,
191400* yyyy" FOR DAY (DAY OF MONTH CARRIES NO LEADING ZERO).
191500 3940-BUILD-LABEL-RTN.
191600     MOVE SPACES TO WS-CH-BD-LABEL (WS-CH-BUCKET-COUNT).
191700     MOVE WS-CH-SNAP-DATE TO WS-JC-CCYY-DATE.
191800     MOVE WS-JCD-CCYY TO WS-CH-YEAR-ED.
191900     IF WS-CH-YEAR
192000        STRING WS-CH-YEAR-ED DELIMITED BY SIZE
192100            INTO WS-CH-BD-LABEL (WS-CH-BUCKET-COUNT)
192200        GO TO 3940-EXIT.
192300     IF WS-CH-MONTH
192400        STRING WS-MONTH-NAME (WS-JCD-MM) DELIMITED BY SIZE
192500               " "                       DELIMITED BY SIZE
192600               WS-CH-YEAR-ED             DELIMITED BY SIZE
192700            INTO WS-CH-BD-LABEL (WS-CH-BUCKET-COUNT)
192800        GO TO 3940-EXIT.
192900     DIVIDE WS-JCD-DD BY 10 GIVING WS-CH-DAY-TENS
193000                            REMAINDER WS-CH-DAY-UNITS.
193100     IF WS-CH-DAY-TENS = 0
193200        STRING WS-MONTH-NAME (WS-JCD-MM) DELIMITED BY SIZE
193300               " "                       DELIMITED BY SIZE
193400               WS-CH-DAY-UNITS           DELIMITED BY SIZE
193500               ", "                      DELIMITED BY SIZE
193600               WS-CH-YEAR-ED             DELIMITED BY SIZE
193700            INTO WS-CH-BD-LABEL (WS-CH-BUCKET-COUNT)
193800     ELSE
193900        STRING WS-MONTH-NAME (WS-JCD-MM) DELIMITED BY SIZE
194000               " "                       DELIMITED BY SIZE
194100               WS-JCD-DD                 DELIMITED BY SIZE
194200               ", "                      DELIMITED BY SIZE
194300               WS-CH-YEAR-ED             DELIMITED BY SIZE
194400            INTO WS-CH-BD-LABEL (WS-CH-BUCKET-COUNT)
194500     END-IF.
194600 3940-EXIT.
194700     EXIT.
194800*
194900* PRICES THE CURRENT BUCKET - A STOCK CHART TAKES THE SNAPPED
195000* DATE'S CLOSE; A PORTFOLIO CHART SUMS EVERY LOT'S VALUE ON
195100* THE SNAPPED DATE THE SAME WAY 3210 PRICES A LOT FOR VAL,
195200* TREATING A LOT THAT CANNOT BE PRICED ON THAT DATE AS ZERO
195300* RATHER THAN FAILING THE WHOLE CHART.
195400 3950-VALUE-ON-DATE-RTN.
195500     MOVE 0 TO WS-CH-BD-VALUE (WS-CH-BUCKET-COUNT).
195600     IF NOT WS-CH-IS-PORTFOLIO
195700        GO TO 3950-STOCK.
195800     IF WS-PF-LOT-COUNT (WS-X2) = 0
195900        GO TO 3950-EXIT.
196000     MOVE WS-CH-SNAP-DATE TO WS-DATE-CHK.
196100     MOVE 0 TO WS-X3.
196200* A LOT THAT CANNOT BE PRICED ON THIS BUCKET'S DATE JUST
196300* CONTRIBUTES ZERO - IT DOES NOT SINK THE WHOLE CHART.
196400 3950-LOT-LOOP.
196500     ADD 1 TO WS-X3.
196600     PERFORM 3210-COMPUTE-LOT-VALUE-RTN THRU 3210-EXIT.
196700     IF NOT REQUEST-REJECTED
196800        ADD WS-EDIT-VALUE TO WS-CH-BD-VALUE (WS-CH-BUCKET-COUNT).
196900     MOVE "N" TO WS-REJECT-SW.
197000     IF WS-X3 < WS-PF-LOT-COUNT (WS-X2)
197100        GO TO 3950-LOT-LOOP.
197200     GO TO 3950-EXIT.
197300* STOCK CHART - ONE CLOSE LOOKUP AND WE ARE DONE.
197400 3950-STOCK.
197500     MOVE WS-CH-REF-TICKER-IX TO WS-X1.
197600     MOVE WS-CH-SNAP-DATE TO WS-DATE-CHK.
197700     PERFORM 2600-FIND-CLOSE-ON-DATE THRU 2600-EXIT.
197800     MOVE WS-CLOSE-FOUND TO WS-CH-BD-VALUE (WS-CH-BUCKET-COUNT).
197900 3950-EXIT.
198000     EXIT.
198100*
198200* WORKS OUT THE CHART'S BASE AND SCALE FROM THE HIGH/LOW VALUE
198300* ACROSS ALL BUCKETS.  ABSOLUTE SCALE STARTS AT ZERO AND RUNS
198400* TO THE HIGH; RELATIVE SCALE STARTS AT THE LOW AND RUNS TO
198500* THE SPREAD.  A FLAT SERIES (HIGH EQUALS LOW, OR HIGH ITSELF
198600* ZERO ON AN ABSOLUTE CHART) HAS NO SCALE TO DIVIDE BY - THAT
198700* IS TREATED AS AN OPERATOR ERROR, NOT A PROGRAM BUG.
198800 3960-COMPUTE-SCALE-RTN.
198900     MOVE WS-CH-BD-VALUE (1) TO WS-CH-MIN-VALUE.
199000     MOVE WS-CH-BD-VALUE (1) TO WS-CH-MAX-VALUE.
199100     IF WS-CH-BUCKET-COUNT = 1
199200        GO TO 3960-MINMAX-DONE.
199300     MOVE 1 TO WS-X3.
199400* FULL SCAN FOR THE HIGH AND LOW BUCKET VALUE - THE BUCKET
199500* LIST IS BUILT IN DATE ORDER, NOT VALUE ORDER.
199600 3960-MINMAX-LOOP.
199700     ADD 1 TO WS-X3.
199800     IF WS-CH-BD-VALUE (WS-X3) < WS-CH-MIN-VALUE
199900        MOVE WS-CH-BD-VALUE (WS-X3) TO WS-CH-MIN-VALUE.
200000     IF WS-CH-BD-VALUE (WS-X3) > WS-CH-MAX-VALUE
200100        MOVE WS-CH-BD-VALUE (WS-X3) TO WS-CH-MAX-VALUE.
200200     IF WS-X3 < WS-CH-BUCKET-COUNT
200300        GO TO 3960-MINMAX-LOOP.
200400 3960-MINMAX-DONE.
200500     MOVE "N" TO WS-CH-SIZE-ERROR-SW.
200600     IF WS-CH-IS-ABSOLUTE
200700        MOVE 0 TO WS-CH-BASE
200800        COMPUTE WS-CH-SCALE = 40 / WS-CH-MAX-VALUE
200900            ON SIZE ERROR MOVE "Y" TO WS-CH-SIZE-ERROR-SW
201000        GO TO 3960-CHECK.
201100     MOVE WS-CH-MIN-VALUE TO WS-CH-BASE.
201200     COMPUTE WS-CH-SCALE =
201300         40 / (WS-CH-MAX-VALUE - WS-CH-MIN-VALUE)
201400         ON SIZE ERROR MOVE "Y" TO WS-CH-SIZE-ERROR-SW.
201500 3960-CHECK.
201600     IF WS-CH-SIZE-ERROR
201700        DISPLAY "PFOLIOVAL - CHART HAS NO PRICE SPREAD - "
201800                WS-CH-NAME
201900        ACCEPT REPLYX
202000        STOP RUN.
202100 3960-EXIT.
202200     EXIT.
202300*
202400* WRITES THE CHART TO THE VALUATION-REPORT FILE - HEADER LINE,
202500* BLANK, ONE BAR PER BUCKET, BLANK, THE BASE-VALUE LINE (ONLY
202600* WHEN THE CHART IS RELATIVE) AND THE SCALE LINE LAST.
202700 3970-WRITE-CHART-RTN.
202800     MOVE SPACES TO VR-CHART-HEAD-LINE.
202900     IF WS-CH-IS-PORTFOLIO
203000        STRING "Performance of portfolio '" DELIMITED BY SIZE
203100               WS-CH-NAME                   DELIMITED BY SPACE
203200               "' from "                     DELIMITED BY SIZE
203300               OP-DATE                       DELIMITED BY SIZE
203400               " to "                         DELIMITED BY SIZE
203500               OP-DATE2                       DELIMITED BY SIZE
203600               ":"                             DELIMITED BY SIZE
203700            INTO VR-CHART-HEAD-LINE
203800     ELSE
203900        STRING "Performance of stock '" DELIMITED BY SIZE
204000               WS-CH-NAME                DELIMITED BY SPACE
204100               "' from "                  DELIMITED BY SIZE
204200               OP-DATE                    DELIMITED BY SIZE
204300               " to "                      DELIMITED BY SIZE
204400               OP-DATE2                    DELIMITED BY SIZE
204500               ":"                          DELIMITED BY SIZE
204600            INTO VR-CHART-HEAD-LINE
204700     END-IF.
204800     WRITE VR-LINE-FD FROM VR-CHART-HEAD-LINE.
204900     WRITE VR-LINE-FD FROM VR-CHART-BLANK-LINE.
205000     MOVE 0 TO WS-X3.
205100* ONE ASTERISK BAR PER BUCKET, LABEL FIRST THEN THE BAR
205200* ITSELF.
205300 3970-BAR-LOOP.
205400     ADD 1 TO WS-X3.
205500     COMPUTE WS-CH-ASTERISKS =
205600         (WS-CH-BD-VALUE (WS-X3) - WS-CH-BASE) / WS-CH-SCALE.
205700     ADD 1 TO WS-CH-ASTERISKS.
205800     IF WS-CH-ASTERISKS > 60
205900        MOVE 60 TO WS-CH-ASTERISKS.
206000     MOVE SPACES TO VR-CHART-BAR-LINE.
206100     MOVE WS-CH-BD-LABEL (WS-X3) TO VR-CH-LABEL.
206200     MOVE ": "                   TO VR-CH-COLON.
206300     MOVE 0 TO WS-X4.
206400* ADD-THEN-TEST SO EVERY BAR DRAWS AT LEAST ONE ASTERISK,
206500* EVEN A BUCKET THAT SCALES OUT TO ZERO.
206600 3970-ASTERISK-LOOP.
206700     ADD 1 TO WS-X4.
206800     MOVE "*" TO VR-CH-BAR-CHAR (WS-X4).
206900     IF WS-X4 < WS-CH-ASTERISKS
207000        GO TO 3970-ASTERISK-LOOP.
207100     WRITE VR-LINE-FD FROM VR-CHART-BAR-LINE.
207200     IF WS-X3 < WS-CH-BUCKET-COUNT
207300        GO TO 3970-BAR-LOOP.
207400     WRITE VR-LINE-FD FROM VR-CHART-BLANK-LINE.
207500     IF WS-CH-IS-ABSOLUTE
207600        GO TO 3970-SCALE-LINE.
207700     MOVE WS-CH-BASE TO WS-CH-BASE-ED.
207800     MOVE SPACES TO VR-CHART-FOOT-LINE.
207900     STRING "Base value: " DELIMITED BY SIZE
208000            WS-CH-BASE-ED   DELIMITED BY SIZE
208100         INTO VR-CHART-FOOT-LINE.
208200     WRITE VR-LINE-FD FROM VR-CHART-FOOT-LINE.
208300* SCALE LINE ALWAYS PRINTS - BASE VALUE ONLY PRINTS WHEN
208400* THE CHART IS RELATIVE.
208500 3970-SCALE-LINE.
208600     MOVE WS-CH-SCALE TO WS-CH-SCALE-ED.
208700     MOVE SPACES TO VR-CHART-FOOT-LINE.
208800     STRING "Scale: * = " DELIMITED BY SIZE
208900            WS-CH-SCALE-ED DELIMITED BY SIZE
209000         INTO VR-CHART-FOOT-LINE.
209100     WRITE VR-LINE-FD FROM VR-CHART-FOOT-LINE.
209200 3970-EXIT.
209300     EXIT.
209400*
209500* RE-WRITES THE PORTFOLIO-FILE FROM WS-PORTFOLIO-TABLE - EVERY
209600* BUY/SELL/REBA POSTED DURING THE RUN MUST BE REFLECTED BACK TO
209700* THE SNAPSHOT, SO THE FILE IS CLOSED AND REOPENED FOR OUTPUT
209800* AND WRITTEN WHOLE, HEADER FOLLOWED BY ITS OWN LOT RECORDS,
209900* THE SAME LAYOUT 1100-LOAD-PORTFOLIOS-RTN READ IT IN.
210000 4000-SAVE-PORTFOLIOS-RTN.
210100     CLOSE PORTFOLIO-FILE.
210200     OPEN OUTPUT PORTFOLIO-FILE.
210300     IF NOT PF-OK
210400        DISPLAY "PORTFOLIO-FILE REOPEN FOR OUTPUT FAILED: "
210500                PF-FL-STATUS
210600        ACCEPT REPLYX
210700        STOP RUN.
210800     MOVE 0 TO WS-X2.
210900     IF WS-PORTFOLIO-COUNT = 0
211000        GO TO 4000-EXIT.
211100* ONE HEADER RECORD OUT PER RESIDENT PORTFOLIO, IN WHATEVER
211200* ORDER THE TABLE HOLDS THEM.
211300 4000-PORT-LOOP.
211400     ADD 1 TO WS-X2.
211500     MOVE SPACES                TO PF-HEADER-REC.
211600     MOVE WS-PF-NAME (WS-X2)    TO PF-NAME.
211700     MOVE WS-PF-LATEST-DATE (WS-X2) TO PF-LATEST-DATE.
211800     MOVE WS-PF-LOT-COUNT (WS-X2)   TO PF-LOT-COUNT.
211900     WRITE PF-HEADER-REC-FD FROM PF-HEADER-REC.
212000     MOVE 0 TO WS-X3.
212100     IF WS-PF-LOT-COUNT (WS-X2) = 0
212200        GO TO 4000-PORT-NEXT.
212300* THE LOT RECORDS RIDE RIGHT BEHIND THEIR OWN HEADER, SAME
212400* AS THEY WERE READ IN BY 1100.
212500 4000-LOT-LOOP.
212600     ADD 1 TO WS-X3.
212700     MOVE SPACES TO PF-LOT-REC.
212800     MOVE WS-LOT-TICKER (WS-X2 WS-X3)     TO PL-TICKER.
212900     MOVE WS-LOT-SHARES (WS-X2 WS-X3)     TO PL-SHARES.
213000     MOVE WS-LOT-DATE-ADDED (WS-X2 WS-X3) TO PL-DATE-ADDED.
213100     WRITE PF-LOT-REC-FD FROM PF-LOT-REC.
213200     IF WS-X3 < WS-PF-LOT-COUNT (WS-X2)
213300        GO TO 4000-LOT-LOOP.
213400 4000-PORT-NEXT.
213500     IF WS-X2 < WS-PORTFOLIO-COUNT
213600        GO TO 4000-PORT-LOOP.
213700 4000-EXIT.
213800     EXIT.
213900*
214000* END OF RUN - CLOSE EVERYTHING STILL OPEN AND STOP.
214100 9000-CLOSE-AND-STOP.
214200     CLOSE OPERATION-REQUEST-FILE.
214300     CLOSE PORTFOLIO-FILE.
214400     CLOSE VALUATION-REPORT.
214500     DISPLAY "PFOLIOVAL-NEW - REQUESTS READ.....: "
214600             WS-OP-READ-CNT.
214700     DISPLAY "PFOLIOVAL-NEW - REQUESTS ACCEPTED.: "
214800             WS-OP-OK-CNT.
214900     DISPLAY "PFOLIOVAL-NEW - REQUESTS REJECTED.: "
215000             WS-OP-REJECT-CNT.
215100     STOP RUN.
215200 9000-EXIT.
215300     EXIT.
